000100******************************************************************
000200* TUMOR-INPUT-RECORD                                             *
000300*        ONE TUMOR PER OCCURRENCE - RECORDS FOR ONE PATIENT      *
000400*        ARE PRE-GROUPED BY PATIENT-ID BY THE UPSTREAM SORT STEP *
000500*        BEFORE THIS COPYBOOK-SHAPED FILE IS PRESENTED TO        *
000600*        SRVTMCLC OR CLNMPRUL.                                   *
000700*                                                                *
000800* MAINTENANCE HISTORY                                            *
000900*   06/14/99  RTW  ORIGINAL LAYOUT - SURVIVAL TIME PROJECT       *
001000*   11/02/01  LDP  ADDED REPORTING-SOURCE FOR DCO/AUTOPSY FLAG   *
001100*   03/19/08  JWC  WIDENED HISTOLOGY TO 4 BYTES PER ICD-O-3      *
001200******************************************************************
001300 01  TUMOR-INPUT-RECORD.
001400     05  TUM-PATIENT-ID           PIC X(8).
001500     05  TUM-SEQUENCE-NUMBER      PIC 9(2).
001600     05  TUM-DX-DATE.
001700         10  TUM-DX-YEAR          PIC 9(4).
001800         10  TUM-DX-MONTH         PIC 9(2).
001900         10  TUM-DX-DAY           PIC 9(2).
002000     05  TUM-DX-DATE-R REDEFINES TUM-DX-DATE
002100                                  PIC X(8).
002200     05  TUM-DOLC-DATE.
002300         10  TUM-DOLC-YEAR        PIC 9(4).
002400         10  TUM-DOLC-MONTH       PIC 9(2).
002500         10  TUM-DOLC-DAY         PIC 9(2).
002600     05  TUM-DOLC-DATE-R REDEFINES TUM-DOLC-DATE
002700                                  PIC X(8).
002800     05  TUM-BIRTH-DATE.
002900         10  TUM-BIRTH-YEAR       PIC 9(4).
003000         10  TUM-BIRTH-MONTH      PIC 9(2).
003100         10  TUM-BIRTH-DAY        PIC 9(2).
003200     05  TUM-BIRTH-DATE-R REDEFINES TUM-BIRTH-DATE
003300                                  PIC X(8).
003400     05  TUM-VITAL-STATUS         PIC 9(1).
003500         88  TUM-ALIVE            VALUE 1.
003600         88  TUM-DEAD             VALUE 2.
003700     05  TUM-REPORTING-SOURCE     PIC 9(1).
003800         88  TUM-SOURCE-DCO       VALUE 6.
003900         88  TUM-SOURCE-AUTOPSY   VALUE 7.
004000     05  TUM-PRIMARY-SITE         PIC X(4).
004100     05  TUM-HISTOLOGY-ICDO3      PIC X(4).
004200     05  TUM-BEHAVIOR-ICDO3       PIC X(1).
004300         88  TUM-BEHAV-IN-SITU    VALUE "2".
004400         88  TUM-BEHAV-MALIGNANT  VALUE "3".
004500     05  FILLER                   PIC X(9).
