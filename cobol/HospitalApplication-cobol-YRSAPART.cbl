000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  YRSAPART.
000400 AUTHOR. L D PARK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IMPLEMENTS THE COLON MULTIPLE-PRIMARY
001400*          RULE MANUAL'S "VERIFY-YEARS-APART" TEST, USED BY RULE
001500*          M5 IN CLNMPRUL.  GIVEN TWO DX DATES AND A THRESHOLD
001600*          NUMBER OF YEARS IT ANSWERS WHETHER THE TWO DATES ARE
001700*          MORE THAN THE THRESHOLD APART.
001800*
001900*          WHEN EITHER DX-YEAR IS UNKNOWN THERE IS NOT ENOUGH
002000*          INFORMATION TO DECIDE AND THE CALLER IS TOLD TO
002100*          TREAT THE RESULT AS UNKNOWN, NOT AS "NOT APART".
002200*
002300******************************************************************
002400*CHANGE LOG.
002500*   03/14/94  LDP  ORIGINAL - SPUN OFF OF THE OLD CLCLBCST
002600*                  COST-CALCULATION UTILITY SHELL
002700*   09/14/04  RTW  DAY/MONTH DEFAULTS FOR PARTIAL DATES ADDED -
002800*                  MISSING MONTH DEFAULTS TO JULY, MISSING DAY
002900*                  TO THE 15TH, SO THE DAY-COUNT IS A REGISTRY-
003000*                  STANDARD BEST ESTIMATE, NOT AN EXACT COUNT
003100*   01/22/06  LDP  USE THE SAME 365.24/12 DAYS-PER-MONTH CONSTANT
003200*                  AS THE SURVIVAL TIME CALC FOR CONSISTENCY
003300*   06/03/08  JWC  TICKET CR-5120 - THRESHOLD NOW PASSED IN BY
003400*                  THE CALLER INSTEAD OF BEING HARD-CODED TO 1
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     CLASS VALID-DIGIT IS "0" THRU "9".
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 77  WS-DAYS-IN-MONTH       PIC S9(2)V9(4) COMP-3 VALUE 30.4367.
004900 77  WS-DAYS-IN-YEAR        PIC S9(3)V9(2) COMP-3 VALUE 365.24.
005000
005100 01  WS-EFFECTIVE-DATE-1.
005200     05  WS-EFF-MONTH-1     PIC 9(2) COMP.
005300     05  WS-EFF-DAY-1       PIC 9(2) COMP.
005310     05  FILLER             PIC X(02).
005400 01  WS-EFFECTIVE-DATE-1-X REDEFINES WS-EFFECTIVE-DATE-1
005500                           PIC X(06).
005600
005700 01  WS-EFFECTIVE-DATE-2.
005800     05  WS-EFF-MONTH-2     PIC 9(2) COMP.
005900     05  WS-EFF-DAY-2       PIC 9(2) COMP.
005910     05  FILLER             PIC X(02).
006000 01  WS-EFFECTIVE-DATE-2-X REDEFINES WS-EFFECTIVE-DATE-2
006100                           PIC X(06).
006200
006300 01  WS-WORK-FIELDS.
006400     05  WS-DAY-NUMBER-1    PIC S9(7)V9(2) COMP-3.
006500     05  WS-DAY-NUMBER-2    PIC S9(7)V9(2) COMP-3.
006600     05  WS-DIFF-DAYS       PIC S9(7)V9(2) COMP-3.
006700     05  WS-THRESHOLD-DAYS  PIC S9(5)V9(2) COMP-3.
006710     05  FILLER             PIC X(02).
006800 01  WS-WORK-FIELDS-X REDEFINES WS-WORK-FIELDS
006900                           PIC X(26).
007000
007100 LINKAGE SECTION.
007200 01  YRA-COMPARE-PARMS.
007300     05  YRA-DX1-YEAR       PIC 9(4).
007400     05  YRA-DX1-MONTH      PIC 9(2).
007500     05  YRA-DX1-DAY        PIC 9(2).
007600     05  YRA-DX2-YEAR       PIC 9(4).
007700     05  YRA-DX2-MONTH      PIC 9(2).
007800     05  YRA-DX2-DAY        PIC 9(2).
007900     05  YRA-THRESHOLD-YRS  PIC 9(2).
007910     05  FILLER             PIC X(02).
008000 01  YRA-RESULT             PIC S9(4) COMP.
008100*    -1 = CANNOT TELL (NOT ENOUGH DX-DATE INFORMATION)
008200*     0 = NOT MORE THAN THE THRESHOLD APART
008300*     1 = MORE THAN THE THRESHOLD APART
008400
008500 PROCEDURE DIVISION USING YRA-COMPARE-PARMS, YRA-RESULT.
008600 000-MAIN-ENTRY.
008700     MOVE 0 TO YRA-RESULT.
008800
008900     IF YRA-DX1-YEAR = 9999 OR YRA-DX2-YEAR = 9999
009000         MOVE -1 TO YRA-RESULT
009100         GOBACK.
009200
009300     PERFORM 100-DEFAULT-MONTH-DAY THRU 100-EXIT.
009400     PERFORM 200-COMPUTE-DAY-NUMBERS THRU 200-EXIT.
009500
009600     IF WS-DAY-NUMBER-1 > WS-DAY-NUMBER-2
009610         SUBTRACT WS-DAY-NUMBER-2 FROM WS-DAY-NUMBER-1
009620                                  GIVING WS-DIFF-DAYS
009630     ELSE
009640         SUBTRACT WS-DAY-NUMBER-1 FROM WS-DAY-NUMBER-2
009650                                  GIVING WS-DIFF-DAYS.
009800     COMPUTE WS-THRESHOLD-DAYS =
009900         YRA-THRESHOLD-YRS * WS-DAYS-IN-YEAR.
010000
010100     IF WS-DIFF-DAYS > WS-THRESHOLD-DAYS
010200         MOVE 1 TO YRA-RESULT
010300     ELSE
010400         MOVE 0 TO YRA-RESULT.
010500
010600     GOBACK.
010700
010800 100-DEFAULT-MONTH-DAY.
010900*    MISSING MONTH/DAY SUBFIELDS GET THE REGISTRY'S STANDARD
011000*    MIDPOINT DEFAULT SO A PARTIAL DATE STILL YIELDS A USABLE
011100*    DAY-COUNT ESTIMATE FOR THIS COMPARISON ONLY - THE DEFAULT
011200*    IS NEVER WRITTEN BACK TO THE TUMOR RECORD ITSELF.
011300     IF YRA-DX1-MONTH = 99
011400         MOVE 7 TO WS-EFF-MONTH-1
011500     ELSE
011600         MOVE YRA-DX1-MONTH TO WS-EFF-MONTH-1.
011700     IF YRA-DX1-DAY = 99
011800         MOVE 15 TO WS-EFF-DAY-1
011900     ELSE
012000         MOVE YRA-DX1-DAY TO WS-EFF-DAY-1.
012100
012200     IF YRA-DX2-MONTH = 99
012300         MOVE 7 TO WS-EFF-MONTH-2
012400     ELSE
012500         MOVE YRA-DX2-MONTH TO WS-EFF-MONTH-2.
012600     IF YRA-DX2-DAY = 99
012700         MOVE 15 TO WS-EFF-DAY-2
012800     ELSE
012900         MOVE YRA-DX2-DAY TO WS-EFF-DAY-2.
013000 100-EXIT.
013100     EXIT.
013200
013300 200-COMPUTE-DAY-NUMBERS.
013400     COMPUTE WS-DAY-NUMBER-1 =
013500         (YRA-DX1-YEAR * WS-DAYS-IN-YEAR)
013600         + ((WS-EFF-MONTH-1 - 1) * WS-DAYS-IN-MONTH)
013700         + WS-EFF-DAY-1.
013800     COMPUTE WS-DAY-NUMBER-2 =
013900         (YRA-DX2-YEAR * WS-DAYS-IN-YEAR)
014000         + ((WS-EFF-MONTH-2 - 1) * WS-DAYS-IN-MONTH)
014100         + WS-EFF-DAY-2.
014200 200-EXIT.
014300     EXIT.
