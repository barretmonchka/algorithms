000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLNMPRUL.
000400 AUTHOR. L D PARK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM RUNS THE REGISTRY'S COLON-SITE MULTIPLE-
001400*          PRIMARY RULE CHAIN (RULE MANUAL RULES M3 THROUGH M11)
001500*          AGAINST ONE CANDIDATE TUMOR PAIR PER MP-PAIR-INPUT
001600*          RECORD.  THE RULES ARE TRIED IN FIXED ORDER - THE
001700*          FIRST RULE THAT FIRES (TRUE OR UNKNOWN) DECIDES THE
001800*          PAIR.  M11 IS A CATCH-ALL SO THE CHAIN ALWAYS ENDS IN
001900*          A DECISION.
002000*
002100*          THIS IS A DECISION ENGINE ONLY - IT DOES NOT PAIR
002200*          TUMORS UP ITSELF.  THE CALLING JOB STEP IS RESPONSIBLE
002300*          FOR PRESENTING CANDIDATE PAIRS (SAME PATIENT, SAME
002400*          GENERAL SITE GROUP) ON MP-PAIR-INPUT.
002500*
002600******************************************************************
002700*CHANGE LOG.
002800*   03/14/94  LDP  ORIGINAL - COLON MP PROJECT, RULES M3-M5
002900*                  AND M9, M11 ONLY
003000*   07/08/05  RTW  ADDED M7/M8 (FRANK ADENOCARCINOMA AND NOS
003100*                  CROSSWALK TABLES DELIVERED IN MPCODES COPYBOOK)
003200*   09/19/05  RTW  M4 SITE COMPARE MADE CASE-INSENSITIVE PER
003300*                  REGISTRY QC FINDING - SOME FEEDS SEND LOWER
003400*                  CASE TOPOGRAPHY CODES
003500*   03/11/06  LDP  ANNUAL BALANCING REVIEW - NO CHANGE REQUIRED
003600*   11/14/06  JWC  TICKET CR-4390 - M6 AND M10 ADDED PER THE
004000*                  REGISTRY'S STANDARD SEER DEFINITIONS.  THE
004100*                  SHOP'S OWN MPRuleBehavior/MPRuleHistologyCode
004200*                  LIBRARY ROUTINES WERE NEVER DELIVERED TO THIS
004300*                  APPLICATION - THE STANDARD DEFINITIONS ARE
004400*                  CODED DIRECTLY HERE UNTIL THAT LIBRARY SHIPS.
004500*   06/03/08  JWC  TICKET CR-5120 - M5 NOW CALLS YRSAPART (SPUN
004600*                  OFF OF CLCLBCST) SO THE ONE-YEAR THRESHOLD IS
004700*                  DATA-DRIVEN INSTEAD OF HARD-CODED IN-LINE
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     CLASS VALID-DIGIT IS "0" THRU "9"
005600     UPSI-0 ON STATUS IS MP-TRACE-SW.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT MP-PAIR-INPUT
006100     ASSIGN TO UT-S-MPPRIN
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS IFCODE.
006400
006500     SELECT MP-RESULT-OUTPUT
006600     ASSIGN TO UT-S-MPRSLT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300****** ONE CANDIDATE TUMOR PAIR, PRESENTED BY THE CALLING STEP
007400 FD  MP-PAIR-INPUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 60 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS MP-PAIR-INPUT-RECORD.
008000 COPY MPPAIR.
008100
008200****** ONE CLASSIFICATION PER INPUT PAIR
008300 FD  MP-RESULT-OUTPUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 90 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS MP-RULE-RESULT.
008900 COPY MPRSLT.
009000
009100 WORKING-STORAGE SECTION.
009200
009300 01  FILE-STATUS-CODES.
009400     05  IFCODE                  PIC X(2).
009500         88  CODE-READ    VALUE SPACES.
009600         88  NO-MORE-PAIRS  VALUE "10".
009700     05  OFCODE                  PIC X(2).
009800         88  CODE-WRITE    VALUE SPACES.
009900     05  FILLER                  PIC X(02).
010000
010100****** STATIC ICD-O-3 CODE TABLES FOR M3/M7/M8/M9
010200 COPY MPCODES.
010300
010400****** CATEGORY-MEMBERSHIP FLAGS FOR THE CURRENT PAIR - RESET AND
010500****** RELOADED EVERY TIME 600-CLASSIFY-CATEGORIES RUNS
010600 01  WS-RULE-WORK.
010700     05  WS-A-IN-POLYPOSIS-SW    PIC X(1) VALUE "N".
010800         88  WS-A-IN-POLYPOSIS       VALUE "Y".
010900     05  WS-A-IN-POLYP-FAM-SW    PIC X(1) VALUE "N".
011000         88  WS-A-IN-POLYP-FAM       VALUE "Y".
011100     05  WS-A-IN-ADENOCA-SW      PIC X(1) VALUE "N".
011200         88  WS-A-IN-ADENOCA         VALUE "Y".
011300     05  WS-B-IN-POLYPOSIS-SW    PIC X(1) VALUE "N".
011400         88  WS-B-IN-POLYPOSIS       VALUE "Y".
011500     05  WS-B-IN-POLYP-FAM-SW    PIC X(1) VALUE "N".
011600         88  WS-B-IN-POLYP-FAM       VALUE "Y".
011700     05  WS-B-IN-ADENOCA-SW      PIC X(1) VALUE "N".
011800         88  WS-B-IN-ADENOCA         VALUE "Y".
011900     05  WS-SEARCH-CODE          PIC X(4).
011950     05  WS-NOS-CODE-ARG         PIC X(4).
012000     05  WS-TAB-IX               PIC 9(2) COMP.
012100     05  WS-TAB-FOUND-SW         PIC X(1) VALUE "N".
012200         88  WS-TAB-FOUND            VALUE "Y".
012300 01  WS-RULE-WORK-X-VIEW REDEFINES WS-RULE-WORK
012400                           PIC X(16).
012500
012600****** SCRATCH FOR M4'S CASE-INSENSITIVE PRIMARY-SITE COMPARE
012700 01  WS-SITE-COMPARE-WORK.
012800     05  WS-SITE-A-UC            PIC X(4).
012900     05  WS-SITE-B-UC            PIC X(4).
013000     05  FILLER                  PIC X(02).
013100 01  WS-SITE-COMPARE-X-VIEW REDEFINES WS-SITE-COMPARE-WORK
013200                           PIC X(10).
013300
013400****** DAY-NUMBER ARITHMETIC FOR M6'S "MORE THAN 60 DAYS AFTER"
013500****** TEST - SAME 365.24/30.44 CONSTANTS AS YRSAPART AND
013600****** SRVTMCLC, PER THE 01/22/06 YRSAPART CHANGE LOG ENTRY
013700 77  WS-DAYS-IN-MONTH            PIC S9(2)V9(4) COMP-3
013800                                 VALUE 30.4367.
013900 77  WS-DAYS-IN-YEAR             PIC S9(3)V9(2) COMP-3
014000                                 VALUE 365.24.
014100 01  WS-DAY-NUMBER-WORK.
014200     05  WS-DAYNUM-A             PIC S9(7)V9(2) COMP-3.
014300     05  WS-DAYNUM-B             PIC S9(7)V9(2) COMP-3.
014400     05  WS-DAYNUM-DIFF          PIC S9(7)V9(2) COMP-3.
014500     05  WS-M6-INVASIVE-IS-A-SW  PIC X(1) VALUE "N".
014600         88  WS-M6-INVASIVE-IS-A     VALUE "Y".
014650     05  FILLER                  PIC X(02).
014700 01  WS-DAY-NUMBER-X-VIEW REDEFINES WS-DAY-NUMBER-WORK
014800                           PIC X(20).
014900
015000****** PARAMETER AREA FOR THE CALL TO YRSAPART (RULE M5)
015100 01  WS-YRSAPART-PARMS.
015200     05  WS-YR-DX1-YEAR          PIC 9(4).
015300     05  WS-YR-DX1-MONTH         PIC 9(2).
015400     05  WS-YR-DX1-DAY           PIC 9(2).
015500     05  WS-YR-DX2-YEAR          PIC 9(4).
015600     05  WS-YR-DX2-MONTH         PIC 9(2).
015700     05  WS-YR-DX2-DAY           PIC 9(2).
015800     05  WS-YR-THRESHOLD-YRS     PIC 9(2).
015850     05  FILLER                  PIC X(02).
015900 01  WS-YRSAPART-PARMS-X-VIEW REDEFINES WS-YRSAPART-PARMS
016000                           PIC X(18).
016100 01  WS-YRSAPART-RESULT          PIC S9(4) COMP.
016200
016300 01  COUNTERS-AND-ACCUMULATORS.
016400     05  RECORDS-READ            PIC 9(9) COMP.
016500     05  RECORDS-WRITTEN         PIC 9(9) COMP.
016600     05  FILLER                  PIC X(02).
016700
016800 01  FLAGS-AND-SWITCHES.
016900     05  MORE-DATA-SW            PIC X(1) VALUE "Y".
017000         88  NO-MORE-DATA            VALUE "N".
017100     05  MP-TRACE-SW             PIC X(1) VALUE "0".
017200     05  FILLER                  PIC X(02).
017300
017400****** RUN-UNIT IDENTIFICATION AREA - SAME PARA-NAME TRACE
017500****** CONVENTION USED BY SRVTMCLC AND THE OLD DALYEDIT
017600 01  WS-TRACE-WORK.
017700     05  PARA-NAME               PIC X(30) VALUE SPACES.
017800     05  FILLER                  PIC X(10) VALUE SPACES.
017900
018000 PROCEDURE DIVISION.
018100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018200     PERFORM 100-MAINLINE THRU 100-EXIT
018300         UNTIL NO-MORE-DATA.
018400     PERFORM 999-CLEANUP THRU 999-EXIT.
018500     MOVE ZERO TO RETURN-CODE.
018600     GOBACK.
018700
018800 000-HOUSEKEEPING.
018900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019000     DISPLAY "******** BEGIN JOB CLNMPRUL ********".
019100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019300     PERFORM 900-READ-PAIR-INPUT THRU 900-EXIT.
019400 000-EXIT.
019500     EXIT.
019600
019700 100-MAINLINE.
019800     MOVE "100-MAINLINE" TO PARA-NAME.
019900     ADD +1 TO RECORDS-READ.
020000     PERFORM 200-RULE-CHAIN THRU 200-EXIT.
020100     WRITE MP-RULE-RESULT.
020200     ADD +1 TO RECORDS-WRITTEN.
020300     PERFORM 900-READ-PAIR-INPUT THRU 900-EXIT.
020400 100-EXIT.
020500     EXIT.
020600
020700****** THE RULE CHAIN ITSELF - M3 THROUGH M11 IN FIXED ORDER.
020800****** EACH RULE PARAGRAPH LEAVES MPR-RULE-ID SPACES IF THE RULE
020900****** DOES NOT APPLY.  THE FIRST NON-SPACE MPR-RULE-ID STOPS THE
021000****** CHAIN - THIS IS THE SAME "FALL OUT OF THE PERFORM RANGE
021100****** VIA GO TO" IDIOM THE OLD DALYEDIT USED FOR ITS BALANCING
021200****** CHECK.
021300 200-RULE-CHAIN.
021400     MOVE "200-RULE-CHAIN" TO PARA-NAME.
021500     INITIALIZE MP-RULE-RESULT.
021600
021700     PERFORM 210-RULE-M3 THRU 210-EXIT.
021800     IF MPR-RULE-ID NOT = SPACES
021900         GO TO 200-EXIT.
022000
022100     PERFORM 220-RULE-M4 THRU 220-EXIT.
022200     IF MPR-RULE-ID NOT = SPACES
022300         GO TO 200-EXIT.
022400
022500     PERFORM 230-RULE-M5 THRU 230-EXIT.
022600     IF MPR-RULE-ID NOT = SPACES
022700         GO TO 200-EXIT.
022800
022900     PERFORM 240-RULE-M6 THRU 240-EXIT.
023000     IF MPR-RULE-ID NOT = SPACES
023100         GO TO 200-EXIT.
023200
023300     PERFORM 250-RULE-M7 THRU 250-EXIT.
023400     IF MPR-RULE-ID NOT = SPACES
023500         GO TO 200-EXIT.
023600
023700     PERFORM 260-RULE-M8 THRU 260-EXIT.
023800     IF MPR-RULE-ID NOT = SPACES
023900         GO TO 200-EXIT.
024000
024100     PERFORM 270-RULE-M9 THRU 270-EXIT.
024200     IF MPR-RULE-ID NOT = SPACES
024300         GO TO 200-EXIT.
024400
024500     PERFORM 280-RULE-M10 THRU 280-EXIT.
024600     IF MPR-RULE-ID NOT = SPACES
024700         GO TO 200-EXIT.
024800
024900     PERFORM 290-RULE-M11 THRU 290-EXIT.
025000 200-EXIT.
025100     EXIT.
025200
025300****** M3 - SINGLE PRIMARY IF AT LEAST ONE TUMOR IS MALIGNANT AND
025400****** THE HISTOLOGIES FALL IN DIFFERENT CATEGORIES - ONE SPECIFIC
025500****** TO ADENOCARCINOMA-IN-ADENOMATOUS-POLYPOSIS (8220/8221) AND
025600****** THE OTHER A DIFFERENT MEMBER OF THE BROADER POLYP FAMILY.
025700 210-RULE-M3.
025800     MOVE "210-RULE-M3" TO PARA-NAME.
025900     PERFORM 600-CLASSIFY-CATEGORIES THRU 600-EXIT.
026000
026100     IF (MPP-A-BEHAVIOR-ICDO3 = "3" OR MPP-B-BEHAVIOR-ICDO3 = "3")
026200     AND ((WS-A-IN-POLYPOSIS AND WS-B-IN-POLYP-FAM
026300                             AND NOT WS-B-IN-POLYPOSIS)
026400      OR  (WS-B-IN-POLYPOSIS AND WS-A-IN-POLYP-FAM
026500                             AND NOT WS-A-IN-POLYPOSIS))
026600         MOVE "M3" TO MPR-RULE-ID
026700         MOVE "S" TO MPR-MP-RESULT.
026800 210-EXIT.
026900     EXIT.
027000
027100****** M4 - MULTIPLE PRIMARIES IF THE TWO PRIMARY-SITE CODES
027200****** DIFFER, COMPARED WITHOUT REGARD TO CASE.
027300 220-RULE-M4.
027400     MOVE "220-RULE-M4" TO PARA-NAME.
027500     PERFORM 690-UPPERCASE-SITES THRU 690-EXIT.
027600
027700     IF WS-SITE-A-UC NOT = WS-SITE-B-UC
027800         MOVE "M4" TO MPR-RULE-ID
027900         MOVE "M" TO MPR-MP-RESULT.
028000 220-EXIT.
028100     EXIT.
028200
028300****** M5 - MULTIPLE PRIMARIES IF THE TWO DX DATES ARE MORE THAN
028400****** ONE YEAR APART, UNKNOWN IF THERE IS NOT ENOUGH DX-DATE
028500****** INFORMATION TO TELL.  THE YEAR-APART TEST ITSELF LIVES IN
028600****** YRSAPART SO SRVTMCLC AND THIS PROGRAM SHARE ONE ANSWER.
028700 230-RULE-M5.
028800     MOVE "230-RULE-M5" TO PARA-NAME.
028900     MOVE MPP-A-DX-YEAR  TO WS-YR-DX1-YEAR.
029000     MOVE MPP-A-DX-MONTH TO WS-YR-DX1-MONTH.
029100     MOVE MPP-A-DX-DAY   TO WS-YR-DX1-DAY.
029200     MOVE MPP-B-DX-YEAR  TO WS-YR-DX2-YEAR.
029300     MOVE MPP-B-DX-MONTH TO WS-YR-DX2-MONTH.
029400     MOVE MPP-B-DX-DAY   TO WS-YR-DX2-DAY.
029500     MOVE 1 TO WS-YR-THRESHOLD-YRS.
029600
029700     CALL "YRSAPART" USING WS-YRSAPART-PARMS,
029800                           WS-YRSAPART-RESULT.
029900
030000     IF WS-YRSAPART-RESULT = -1
030100         MOVE "M5" TO MPR-RULE-ID
030200         MOVE "U" TO MPR-MP-RESULT
030300         MOVE "INSUFFICIENT DX-DATE INFORMATION TO APPLY RULE M5"
030400                                  TO MPR-MP-MESSAGE
030500     ELSE
030600     IF WS-YRSAPART-RESULT = 1
030700         MOVE "M5" TO MPR-RULE-ID
030800         MOVE "M" TO MPR-MP-RESULT.
030900 230-EXIT.
031000     EXIT.
031100
031200****** M6 - MULTIPLE PRIMARIES IF AN INVASIVE TUMOR (BEHAVIOR 3)
031300****** IS DIAGNOSED MORE THAN 60 DAYS AFTER AN IN-SITU TUMOR
031400****** (BEHAVIOR 2) AT THE SAME SITE.  TICKET CR-4390 - THE
031500****** SHOP'S MPRuleBehavior LIBRARY WAS NEVER DELIVERED, SO THE
031600****** STANDARD SEER DEFINITION IS CODED DIRECTLY HERE.
031700 240-RULE-M6.
031800     MOVE "240-RULE-M6" TO PARA-NAME.
031900     MOVE "N" TO WS-M6-INVASIVE-IS-A-SW.
032000
032100     IF MPP-A-PRIMARY-SITE NOT = MPP-B-PRIMARY-SITE
032200         GO TO 240-EXIT.
032300
032400     IF MPP-A-BEHAVIOR-ICDO3 = "3" AND MPP-B-BEHAVIOR-ICDO3 = "2"
032500         MOVE "Y" TO WS-M6-INVASIVE-IS-A-SW
032600     ELSE
032700     IF MPP-B-BEHAVIOR-ICDO3 = "3" AND MPP-A-BEHAVIOR-ICDO3 = "2"
032800         MOVE "N" TO WS-M6-INVASIVE-IS-A-SW
032900     ELSE
033000         GO TO 240-EXIT.
033100
033200     PERFORM 680-CALC-DAY-DIFF THRU 680-EXIT.
033300
033400     IF WS-DAYNUM-DIFF > 60
033500         MOVE "M6" TO MPR-RULE-ID
033600         MOVE "M" TO MPR-MP-RESULT.
033700 240-EXIT.
033800     EXIT.
033900
034000****** M7 - SINGLE PRIMARY IF THE HISTOLOGIES FALL IN DIFFERENT
034100****** CATEGORIES - ONE A "FRANK" ADENOCARCINOMA AND THE OTHER A
034200****** MEMBER OF THE POLYP FAMILY.
034300 250-RULE-M7.
034400     MOVE "250-RULE-M7" TO PARA-NAME.
034500     PERFORM 600-CLASSIFY-CATEGORIES THRU 600-EXIT.
034600
034700     IF (WS-A-IN-ADENOCA AND WS-B-IN-POLYP-FAM
034800                         AND NOT WS-B-IN-ADENOCA)
034900      OR (WS-B-IN-ADENOCA AND WS-A-IN-POLYP-FAM
035000                         AND NOT WS-A-IN-ADENOCA)
035100         MOVE "M7" TO MPR-RULE-ID
035200         MOVE "S" TO MPR-MP-RESULT.
035300 250-EXIT.
035400     EXIT.
035500
035600****** M8 - SINGLE PRIMARY IF ONE HISTOLOGY IS ONE OF THE NOS
035700****** CODES (8000/8010/8140/8800) AND THE OTHER IS LISTED AS A
035800****** MORE SPECIFIC HISTOLOGY UNDER THAT SAME NOS CODE.
035900 260-RULE-M8.
036000     MOVE "260-RULE-M8" TO PARA-NAME.
036100     MOVE MPP-A-HISTOLOGY-ICDO3 TO WS-SEARCH-CODE.
036200     PERFORM 640-SEARCH-NOS THRU 640-EXIT.
036300     IF WS-TAB-FOUND
036400         PERFORM 265-CHECK-SPECIFIC-UNDER-A THRU 265-EXIT
036500         GO TO 260-EXIT.
036600
036700     MOVE MPP-B-HISTOLOGY-ICDO3 TO WS-SEARCH-CODE.
036800     PERFORM 640-SEARCH-NOS THRU 640-EXIT.
036900     IF WS-TAB-FOUND
037000         PERFORM 267-CHECK-SPECIFIC-UNDER-B THRU 267-EXIT.
037100 260-EXIT.
037200     EXIT.
037300
037400 265-CHECK-SPECIFIC-UNDER-A.
037500     MOVE "265-CHECK-SPECIFIC-UNDER-A" TO PARA-NAME.
037600     MOVE MPP-A-HISTOLOGY-ICDO3 TO WS-NOS-CODE-ARG.
037650     MOVE MPP-B-HISTOLOGY-ICDO3 TO WS-SEARCH-CODE.
037700     PERFORM 267-SEARCH-ONE-CROSSWALK THRU 267-SEARCH-EXIT.
037900 265-EXIT.
038000     EXIT.
038100
038200 267-CHECK-SPECIFIC-UNDER-B.
038300     MOVE "267-CHECK-SPECIFIC-UNDER-B" TO PARA-NAME.
038350     MOVE MPP-B-HISTOLOGY-ICDO3 TO WS-NOS-CODE-ARG.
038400     MOVE MPP-A-HISTOLOGY-ICDO3 TO WS-SEARCH-CODE.
038500     PERFORM 267-SEARCH-ONE-CROSSWALK THRU 267-SEARCH-EXIT.
038700 267-EXIT.
038800     EXIT.
038900
039000****** PICKS THE RIGHT NOS-TO-SPECIFIC CROSSWALK TABLE BASED ON
039100****** WHICH NOS CODE FIRED, THEN SEARCHES IT FOR WS-SEARCH-CODE.
039200****** NOTE PER MPCODES - 8140 SHARES THE ADENOCA-SPECIFIC TABLE.
039300 267-SEARCH-ONE-CROSSWALK.
039400     MOVE "267-SEARCH-ONE-CROSSWALK" TO PARA-NAME.
039500     EVALUATE TRUE
039600         WHEN WS-NOS-CODE-ARG = "8000"
039700             PERFORM 650-SEARCH-NOS8000-SPECIFIC THRU 650-EXIT
039800         WHEN WS-NOS-CODE-ARG = "8010"
039900             PERFORM 660-SEARCH-NOS8010-SPECIFIC THRU 660-EXIT
040000         WHEN WS-NOS-CODE-ARG = "8140"
040100             PERFORM 630-SEARCH-ADENOCA THRU 630-EXIT
040200         WHEN WS-NOS-CODE-ARG = "8800"
040300             PERFORM 670-SEARCH-NOS8800-SPECIFIC THRU 670-EXIT
040400         WHEN OTHER
040500             MOVE "N" TO WS-TAB-FOUND-SW
040600     END-EVALUATE.
040700     IF WS-TAB-FOUND
040800         MOVE "M8" TO MPR-RULE-ID
040900         MOVE "S" TO MPR-MP-RESULT.
041000 267-SEARCH-EXIT.
041100     EXIT.
041200
041300****** M9 - SINGLE PRIMARY IF BOTH HISTOLOGIES ARE IN THE POLYP
041400****** FAMILY LIST.
041500 270-RULE-M9.
041600     MOVE "270-RULE-M9" TO PARA-NAME.
041700     PERFORM 600-CLASSIFY-CATEGORIES THRU 600-EXIT.
041800
041900     IF WS-A-IN-POLYP-FAM AND WS-B-IN-POLYP-FAM
042000         MOVE "M9" TO MPR-RULE-ID
042100         MOVE "S" TO MPR-MP-RESULT.
042200 270-EXIT.
042300     EXIT.
042400
042500****** M10 - MULTIPLE PRIMARIES IF THE HISTOLOGY CODES DIFFER IN
042600****** THE 1ST, 2ND OR 3RD DIGIT (4TH DIGIT IS BEHAVIOR/GRADE,
042700****** IGNORED HERE).  TICKET CR-4390 - SAME GAP AS M6, THE
042800****** MPRuleHistologyCode LIBRARY WAS NEVER DELIVERED.
042900 280-RULE-M10.
043000     MOVE "280-RULE-M10" TO PARA-NAME.
043100     IF MPP-A-HISTOLOGY-ICDO3(1:3) NOT =
043150        MPP-B-HISTOLOGY-ICDO3(1:3)
043200         MOVE "M10" TO MPR-RULE-ID
043300         MOVE "M" TO MPR-MP-RESULT.
043400 280-EXIT.
043500     EXIT.
043600
043700****** M11 - CATCH-ALL.  NOTHING ELSE FIRED, SO THE PAIR IS A
043800****** SINGLE PRIMARY.
043900 290-RULE-M11.
044000     MOVE "290-RULE-M11" TO PARA-NAME.
044100     MOVE "M11" TO MPR-RULE-ID.
044200     MOVE "S" TO MPR-MP-RESULT.
044300 290-EXIT.
044400     EXIT.
044500
044600****** CLASSIFIES BOTH TUMORS' HISTOLOGY CODES AGAINST THE THREE
044700****** MPCODES MEMBERSHIP TABLES USED BY M3, M7 AND M9.
044800 600-CLASSIFY-CATEGORIES.
044900     MOVE "600-CLASSIFY-CATEGORIES" TO PARA-NAME.
045000     MOVE MPP-A-HISTOLOGY-ICDO3 TO WS-SEARCH-CODE.
045100     PERFORM 610-SEARCH-POLYPOSIS THRU 610-EXIT.
045200     MOVE WS-TAB-FOUND-SW TO WS-A-IN-POLYPOSIS-SW.
045300     PERFORM 620-SEARCH-POLYP-FAMILY THRU 620-EXIT.
045400     MOVE WS-TAB-FOUND-SW TO WS-A-IN-POLYP-FAM-SW.
045500     PERFORM 630-SEARCH-ADENOCA THRU 630-EXIT.
045600     MOVE WS-TAB-FOUND-SW TO WS-A-IN-ADENOCA-SW.
045700
045800     MOVE MPP-B-HISTOLOGY-ICDO3 TO WS-SEARCH-CODE.
045900     PERFORM 610-SEARCH-POLYPOSIS THRU 610-EXIT.
046000     MOVE WS-TAB-FOUND-SW TO WS-B-IN-POLYPOSIS-SW.
046100     PERFORM 620-SEARCH-POLYP-FAMILY THRU 620-EXIT.
046200     MOVE WS-TAB-FOUND-SW TO WS-B-IN-POLYP-FAM-SW.
046300     PERFORM 630-SEARCH-ADENOCA THRU 630-EXIT.
046400     MOVE WS-TAB-FOUND-SW TO WS-B-IN-ADENOCA-SW.
046500 600-EXIT.
046600     EXIT.
046700
046800 610-SEARCH-POLYPOSIS.
046900     MOVE "N" TO WS-TAB-FOUND-SW.
047000     PERFORM 611-CHECK-ONE-POLYPOSIS-ENTRY THRU 611-EXIT
047100         VARYING WS-TAB-IX FROM 1 BY 1
047200         UNTIL WS-TAB-IX > MPC-POLYPOSIS-COUNT
047300            OR WS-TAB-FOUND.
047400 610-EXIT.
047500     EXIT.
047600 611-CHECK-ONE-POLYPOSIS-ENTRY.
047700     IF WS-SEARCH-CODE = MPC-POLYPOSIS-ENTRY(WS-TAB-IX)
047800         MOVE "Y" TO WS-TAB-FOUND-SW.
047900 611-EXIT.
048000     EXIT.
048100
048200 620-SEARCH-POLYP-FAMILY.
048300     MOVE "N" TO WS-TAB-FOUND-SW.
048400     PERFORM 621-CHECK-ONE-POLYP-ENTRY THRU 621-EXIT
048500         VARYING WS-TAB-IX FROM 1 BY 1
048600         UNTIL WS-TAB-IX > MPC-POLYP-FAMILY-COUNT
048700            OR WS-TAB-FOUND.
048800 620-EXIT.
048900     EXIT.
049000 621-CHECK-ONE-POLYP-ENTRY.
049100     IF WS-SEARCH-CODE = MPC-POLYP-ENTRY(WS-TAB-IX)
049200         MOVE "Y" TO WS-TAB-FOUND-SW.
049300 621-EXIT.
049400     EXIT.
049500
049600 630-SEARCH-ADENOCA.
049700     MOVE "N" TO WS-TAB-FOUND-SW.
049800     PERFORM 631-CHECK-ONE-ADENOCA-ENTRY THRU 631-EXIT
049900         VARYING WS-TAB-IX FROM 1 BY 1
050000         UNTIL WS-TAB-IX > MPC-ADENOCA-COUNT
050100            OR WS-TAB-FOUND.
050200 630-EXIT.
050300     EXIT.
050400 631-CHECK-ONE-ADENOCA-ENTRY.
050500     IF WS-SEARCH-CODE = MPC-ADENOCA-ENTRY(WS-TAB-IX)
050600         MOVE "Y" TO WS-TAB-FOUND-SW.
050700 631-EXIT.
050800     EXIT.
050900
051000 640-SEARCH-NOS.
051100     MOVE "N" TO WS-TAB-FOUND-SW.
051200     PERFORM 641-CHECK-ONE-NOS-ENTRY THRU 641-EXIT
051300         VARYING WS-TAB-IX FROM 1 BY 1
051400         UNTIL WS-TAB-IX > MPC-NOS-COUNT
051500            OR WS-TAB-FOUND.
051600 640-EXIT.
051700     EXIT.
051800 641-CHECK-ONE-NOS-ENTRY.
051900     IF WS-SEARCH-CODE = MPC-NOS-ENTRY(WS-TAB-IX)
052000         MOVE "Y" TO WS-TAB-FOUND-SW.
052100 641-EXIT.
052200     EXIT.
052300
052400 650-SEARCH-NOS8000-SPECIFIC.
052500     MOVE "N" TO WS-TAB-FOUND-SW.
052600     PERFORM 651-CHECK-ONE-NOS8000-ENTRY THRU 651-EXIT
052700         VARYING WS-TAB-IX FROM 1 BY 1
052800         UNTIL WS-TAB-IX > MPC-NOS8000-COUNT
052900            OR WS-TAB-FOUND.
053000 650-EXIT.
053100     EXIT.
053200 651-CHECK-ONE-NOS8000-ENTRY.
053300     IF WS-SEARCH-CODE = MPC-NOS8000-ENTRY(WS-TAB-IX)
053400         MOVE "Y" TO WS-TAB-FOUND-SW.
053500 651-EXIT.
053600     EXIT.
053700
053800 660-SEARCH-NOS8010-SPECIFIC.
053900     MOVE "N" TO WS-TAB-FOUND-SW.
054000     PERFORM 661-CHECK-ONE-NOS8010-ENTRY THRU 661-EXIT
054100         VARYING WS-TAB-IX FROM 1 BY 1
054200         UNTIL WS-TAB-IX > MPC-NOS8010-COUNT
054300            OR WS-TAB-FOUND.
054400 660-EXIT.
054500     EXIT.
054600 661-CHECK-ONE-NOS8010-ENTRY.
054700     IF WS-SEARCH-CODE = MPC-NOS8010-ENTRY(WS-TAB-IX)
054800         MOVE "Y" TO WS-TAB-FOUND-SW.
054900 661-EXIT.
055000     EXIT.
055100
055200 670-SEARCH-NOS8800-SPECIFIC.
055300     MOVE "N" TO WS-TAB-FOUND-SW.
055400     PERFORM 671-CHECK-ONE-NOS8800-ENTRY THRU 671-EXIT
055500         VARYING WS-TAB-IX FROM 1 BY 1
055600         UNTIL WS-TAB-IX > MPC-NOS8800-COUNT
055700            OR WS-TAB-FOUND.
055800 670-EXIT.
055900     EXIT.
056000 671-CHECK-ONE-NOS8800-ENTRY.
056100     IF WS-SEARCH-CODE = MPC-NOS8800-ENTRY(WS-TAB-IX)
056200         MOVE "Y" TO WS-TAB-FOUND-SW.
056300 671-EXIT.
056400     EXIT.
056500
056600****** DAY-NUMBER DIFFERENCE BETWEEN THE TWO DX DATES, USED BY
056700****** M6.  UNKNOWN MONTH/DAY SUBFIELDS DEFAULT TO JULY 15TH,
056800****** SAME MIDPOINT CONVENTION AS YRSAPART.
056900 680-CALC-DAY-DIFF.
057000     MOVE "680-CALC-DAY-DIFF" TO PARA-NAME.
057100     COMPUTE WS-DAYNUM-A =
057200         (MPP-A-DX-YEAR * WS-DAYS-IN-YEAR)
057300         + ((MPP-A-DX-MONTH - 1) * WS-DAYS-IN-MONTH)
057400         + MPP-A-DX-DAY.
057500     COMPUTE WS-DAYNUM-B =
057600         (MPP-B-DX-YEAR * WS-DAYS-IN-YEAR)
057700         + ((MPP-B-DX-MONTH - 1) * WS-DAYS-IN-MONTH)
057800         + MPP-B-DX-DAY.
057900
058000     IF WS-M6-INVASIVE-IS-A
058100         SUBTRACT WS-DAYNUM-B FROM WS-DAYNUM-A
058200                              GIVING WS-DAYNUM-DIFF
058300     ELSE
058400         SUBTRACT WS-DAYNUM-A FROM WS-DAYNUM-B
058500                              GIVING WS-DAYNUM-DIFF.
058600 680-EXIT.
058700     EXIT.
058800
058900****** UPPERCASES BOTH PRIMARY-SITE CODES FOR M4'S CASE-
059000****** INSENSITIVE COMPARE - NO INTRINSIC FUNCTIONS ON THIS SHOP'S
059100****** COMPILER LEVEL, SO INSPECT ... CONVERTING DOES THE WORK.
059200 690-UPPERCASE-SITES.
059300     MOVE "690-UPPERCASE-SITES" TO PARA-NAME.
059400     MOVE MPP-A-PRIMARY-SITE TO WS-SITE-A-UC.
059500     MOVE MPP-B-PRIMARY-SITE TO WS-SITE-B-UC.
059600     INSPECT WS-SITE-A-UC CONVERTING
059700         "abcdefghijklmnopqrstuvwxyz" TO
059800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
059900     INSPECT WS-SITE-B-UC CONVERTING
060000         "abcdefghijklmnopqrstuvwxyz" TO
060100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
060200 690-EXIT.
060300     EXIT.
060400
060500 800-OPEN-FILES.
060600     MOVE "800-OPEN-FILES" TO PARA-NAME.
060700     OPEN INPUT MP-PAIR-INPUT.
060800     OPEN OUTPUT MP-RESULT-OUTPUT.
060900 800-EXIT.
061000     EXIT.
061100
061200 850-CLOSE-FILES.
061300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
061400     CLOSE MP-PAIR-INPUT, MP-RESULT-OUTPUT.
061500 850-EXIT.
061600     EXIT.
061700
061800 900-READ-PAIR-INPUT.
061900     MOVE "900-READ-PAIR-INPUT" TO PARA-NAME.
062000     READ MP-PAIR-INPUT
062100         AT END
062200         MOVE "N" TO MORE-DATA-SW
062300     END-READ.
062400 900-EXIT.
062500     EXIT.
062600
062700 999-CLEANUP.
062800     MOVE "999-CLEANUP" TO PARA-NAME.
062900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063000     DISPLAY "** PAIRS READ **".
063100     DISPLAY RECORDS-READ.
063200     DISPLAY "** RESULTS WRITTEN **".
063300     DISPLAY RECORDS-WRITTEN.
063400     DISPLAY "******** NORMAL END OF JOB CLNMPRUL ********".
063500 999-EXIT.
063600     EXIT.
