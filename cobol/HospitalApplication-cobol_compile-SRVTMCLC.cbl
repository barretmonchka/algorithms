000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SRVTMCLC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM COMPUTES SURVIVAL TIME IN MONTHS FOR EACH
001400*          TUMOR ON THE REGISTRY'S INCIDENCE FILE.  INPUT IS A
001500*          FILE OF TUMOR RECORDS, PRE-SORTED/GROUPED BY PATIENT-ID
001600*          BY THE UPSTREAM SORT STEP.  FOR EACH PATIENT, ALL OF
001700*          THE PATIENT'S TUMOR RECORDS ARE HELD IN A WORKING-
001800*          STORAGE TABLE WHILE SURVIVAL TIME IS COMPUTED TWICE -
001900*          ONCE UNDER THE PATIENT'S ACTUAL VITAL STATUS, AND ONCE
002000*          PRESUMING THE PATIENT IS STILL ALIVE AT THE END-POINT
002100*          REPORTING YEAR.
002200*
002300*          ONE SURVIVAL-OUTPUT RECORD IS WRITTEN FOR EVERY INPUT
002400*          TUMOR RECORD, IN ORIGINAL INPUT ORDER.  A DATA-QUALITY
002500*          FLAG ACCOMPANIES EACH COMPUTED SURVIVAL FIGURE.
002600*
002700******************************************************************
002800
002900         INPUT FILE              -   TUMOR-INPUT
003000
003100         OUTPUT FILE PRODUCED    -   SURVIVAL-OUTPUT
003200
003300         DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600*CHANGE LOG.
003700*   01/23/88  JSS  ORIGINAL - DAILY CHARGES EDIT SHELL (DALYEDIT)
003800*   03/02/95  RTW  RECAST AS THE SURVIVAL-TIME-IN-MONTHS BATCH
003900*                  CALC FOR THE NAACCR INCIDENCE CONSOLIDATION
004000*                  JOB - TICKET CR-2201.  REPLACED THE CHARGE
004100*                  EDIT LOGIC WITH THE SEER SURVIVAL ALGORITHM.
004200*   03/29/95  RTW  ADDED THE CONSISTENCY-GATE ACROSS A PATIENT'S
004300*                  TUMOR RECORDS, PER THE SEER PROGRAM'S RULES
004400*   06/14/95  LDP  SWITCHED DATE VALIDATION OVER TO CALLING THE
004500*                  NEW CHKDATE UTILITY IN PLACE OF DTEVAL
004600*   11/08/96  RTW  PRESUMED-ALIVE PASS ADDED - RUN THE MONTH-
004700*                  COUNT TWICE, ACTUAL AND PRESUMED-ALIVE
004800*   02/19/99  LDP  Y2K REVIEW - ALL YEAR FIELDS ARE FOUR DIGITS,
004900*                  SENTINEL "9999" UNCHANGED BY ROLLOVER.  NO CHG.
005000*   05/03/00  JWC  DCO/AUTOPSY-ONLY OVERRIDE ADDED PER REGISTRAR
005100*                  REQUEST - FLAG FORCED TO "8" FOR THOSE CASES
005200*   09/17/02  RTW  TICKET CR-3380 - NON-FEDERAL SEQUENCE NUMBERS
005300*                  (60-97) NOW SORT AFTER FEDERAL ONES
005400*   01/11/05  LDP  REVERSE-SWEEP FLAG FIX-UP ADDED SO AN EARLIER
005500*                  TUMOR IS NEVER FLAGGED ZERO-SURVIVAL WHEN A
005600*                  LATER TUMOR ALREADY SHOWS SOME SURVIVAL
005700*   08/06/07  JWC  TICKET CR-4502 - CALENDAR-EXCEPTION SAFETY NET
005800*                  ADDED, REPLACING THE OLD 1000-ABEND-RTN - A
005900*                  BAD PATIENT NO LONGER KILLS THE WHOLE RUN
005910*   09/12/08  LDP  TICKET CR-5140 - CONSISTENCY GATE WAS ONLY
005920*                  CATCHING A VITAL-STATUS DISAGREEMENT.  THE
005930*                  TUMOR TABLE NEVER CARRIED A PER-ROW DOLC, SO
005940*                  THE DOLC HALF OF THE CR-2201 GATE HAD NEVER
005950*                  ACTUALLY BEEN WIRED UP.  PT-ENTRY NOW CARRIES
005960*                  DOLC PER ROW AND 215-CHECK-ROW COMPARES IT.
005970*   02/04/09  RTW  TICKET CR-5180 - A GATE-BROKEN OR EXCEPTION-
005980*                  TRAPPED PATIENT WAS STILL GETTING A REAL DOLC
005990*                  ON THE OUTPUT RECORD - THE BLANKING IN 218 AND
005995*                  THE RESTORE IN 397 NEVER TOUCHED PT-DOLC-* OR
005996*                  WS-CALC-DOLC-*.  BOTH PATHS NOW CLEAR OR RESET
005997*                  THEM BEFORE 700-WRITE-SURVIVAL-OUTPUT RUNS.
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS VALID-DIGIT IS "0" THRU "9"
006900     CLASS VALID-VITAL-STATUS IS "1" THRU "2"
007000     UPSI-0 ON STATUS IS RUN-DATE-OVERRIDE-SW.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT TUMOR-INPUT
007800     ASSIGN TO UT-S-TUMRIN
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200     SELECT SURVIVAL-OUTPUT
008300     ASSIGN TO UT-S-SRVOUT
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600
009700****** ONE RECORD PER TUMOR, PRE-GROUPED BY PATIENT-ID AND
009800****** PRE-SORTED WITHIN PATIENT BY THE UPSTREAM SORT STEP
009900 FD  TUMOR-INPUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 54 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS TUMOR-INPUT-RECORD.
010500 COPY TUMREC.
010600
010700****** ONE RECORD WRITTEN FOR EVERY TUMOR-INPUT RECORD READ,
010800****** IN ORIGINAL INPUT ORDER - SORTED-INDEX CARRIES THE
010900****** SORT-ORDER POSITION AS A DATA FIELD, NOT A WRITE ORDER
011000 FD  SURVIVAL-OUTPUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 40 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SURVIVAL-OUTPUT-RECORD.
011600 COPY SRVOUT.
011700
011800 WORKING-STORAGE SECTION.
011900
012000 01  FILE-STATUS-CODES.
012100     05  OFCODE                  PIC X(2).
012200         88  CODE-WRITE    VALUE SPACES.
012210     05  FILLER                  PIC X(02).
012300
012400 01  RUN-CONTROL-PARMS.
012410     05  WS-RUN-DATE-6.
012420         10  WS-RUN-YY           PIC 9(2).
012430         10  WS-RUN-MM-6         PIC 9(2).
012440         10  WS-RUN-DD-6         PIC 9(2).
012500     05  WS-RUN-DATE.
012600         10  WS-RUN-YEAR         PIC 9(4).
012700         10  WS-RUN-MONTH        PIC 9(2).
012800         10  WS-RUN-DAY          PIC 9(2).
012900     05  WS-END-POINT-YEAR       PIC 9(4).
013000     05  RUN-DATE-OVERRIDE-SW    PIC X(1) VALUE "0".
013010     05  FILLER                  PIC X(02).
013100 01  WS-RUN-DATE-X-VIEW REDEFINES RUN-CONTROL-PARMS
013200                           PIC X(19).
013300
013400 01  WS-MONTH-DAYS-TABLE.
013500     05  WS-MONTH-DAYS  PIC 9(2) OCCURS 12 TIMES
013600                        VALUES 31 28 31 30 31 30
013700                               31 31 30 31 30 31.
013800 01  WS-MONTH-DAYS-ALT-VIEW REDEFINES WS-MONTH-DAYS-TABLE.
013900     05  WS-MONTH-DAYS-X   PIC X(02) OCCURS 12 TIMES.
014000
014100 01  WS-LEAP-WORK.
014200     05  WS-LEAP-DIV-4     PIC 9(4) COMP.
014300     05  WS-LEAP-DIV-100   PIC 9(4) COMP.
014400     05  WS-LEAP-DIV-400   PIC 9(4) COMP.
014500     05  WS-LEAP-SW        PIC X(01) VALUE "N".
014600         88 WS-IS-LEAP-YEAR  VALUE "Y".
014650     05  FILLER            PIC X(02).
014700 01  WS-LEAP-WORK-X-VIEW REDEFINES WS-LEAP-WORK
014800                           PIC X(15).
014900
015000 77  WS-DAYS-PER-MONTH   PIC S9(3)V9(2) COMP-3 VALUE 30.44.
015100 77  WS-DAYS-PER-YEAR    PIC S9(3)V9(2) COMP-3 VALUE 365.24.
015200
015300****** WORKING-STORAGE HOLDING AREA FOR ONE PATIENT'S WORTH OF
015400****** TUMOR RECORDS - BUILT BY 200-NEW-PATIENT, CONSUMED BY
015500****** THE REMAINDER OF THE MAINLINE BEFORE THE NEXT PATIENT IS
015600****** READ.  50 ROWS IS FAR MORE THAN ANY REAL PATIENT CARRIES.
015700 01  PATIENT-TUMOR-TABLE.
015800     05  PT-ENTRY OCCURS 50 TIMES INDEXED BY PT-IX.
015900         10  PT-ORIG-SEQ-NUM      PIC 9(2).
016000         10  PT-ADJ-SEQ-NUM       PIC 9(3) COMP.
016100         10  PT-DX-YEAR           PIC 9(4).
016200         10  PT-DX-MONTH          PIC 9(2).
016300         10  PT-DX-DAY            PIC 9(2).
016400         10  PT-DX-MONTH-SAFE     PIC 9(2).
016500         10  PT-DX-DAY-SAFE       PIC 9(2).
016550         10  PT-DOLC-YEAR         PIC 9(4).
016560         10  PT-DOLC-MONTH        PIC 9(2).
016570         10  PT-DOLC-DAY          PIC 9(2).
016600         10  PT-VITAL-STATUS      PIC 9(1).
016700         10  PT-REPORTING-SOURCE  PIC 9(1).
016800         10  PT-PRIMARY-SITE      PIC X(4).
016900         10  PT-HISTOLOGY-ICDO3   PIC X(4).
017000         10  PT-BEHAVIOR-ICDO3    PIC X(1).
017100         10  PT-VALID-SW          PIC X(1) VALUE "Y".
017200             88  PT-VALID             VALUE "Y".
017300             88  PT-REJECTED          VALUE "N".
017400         10  PT-SORTED-INDEX      PIC 9(2) COMP.
017500         10  PT-SURV-MONTHS       PIC 9(4) COMP.
017600         10  PT-SURV-FLAG         PIC X(1) VALUE "9".
017700         10  PT-SURV-MONTHS-PA    PIC 9(4) COMP.
017800         10  PT-SURV-FLAG-PA      PIC X(1) VALUE "9".
017850         10  FILLER               PIC X(02).
017900 01  PATIENT-TUMOR-TABLE-X-VIEW REDEFINES PATIENT-TUMOR-TABLE.
018000     05  PT-ENTRY-X PIC X(48) OCCURS 50 TIMES.
018100
018200****** ONE SET OF PATIENT-LEVEL FIELDS, PARSED ONCE PER PATIENT
018300****** AND SHARED BY EVERY RECORD IN THE PATIENT-TUMOR-TABLE
018400 01  WS-PATIENT-HEADER.
018500     05  WS-PATIENT-ID           PIC X(8).
018600     05  WS-PATIENT-COUNT        PIC 9(2) COMP.
018700     05  WS-DOLC-YEAR            PIC 9(4).
018800     05  WS-DOLC-MONTH           PIC 9(2).
018900     05  WS-DOLC-DAY             PIC 9(2).
019000     05  WS-VITAL-STATUS         PIC 9(1).
019100     05  WS-BIRTH-YEAR           PIC 9(4).
019200     05  WS-BIRTH-MONTH          PIC 9(2).
019300     05  WS-BIRTH-DAY            PIC 9(2).
019400     05  WS-GATE-BROKEN-SW       PIC X(1) VALUE "N".
019500         88  WS-GATE-BROKEN          VALUE "Y".
019550     05  FILLER                  PIC X(02).
019600
019700****** PER-PASS WORKING AREA - RELOADED FOR THE ACTUAL PASS AND
019800****** AGAIN FOR THE PRESUMED-ALIVE PASS BY 250-RUN-BOTH-PASSES
019900 01  WS-PASS-WORK.
020000     05  WS-PASS-SW              PIC X(1).
020100         88  WS-PASS-IS-ACTUAL       VALUE "A".
020200         88  WS-PASS-IS-PA           VALUE "P".
020300     05  WS-PASS-SKIP-SW         PIC X(1) VALUE "N".
020400         88  WS-PASS-SKIP            VALUE "Y".
020500     05  WS-CALC-DOLC-YEAR       PIC 9(4).
020600     05  WS-CALC-DOLC-MONTH      PIC 9(2).
020700     05  WS-CALC-DOLC-DAY        PIC 9(2).
020800     05  WS-DOLC-ORIG-UNKNOWN-SW PIC X(1).
020900         88  WS-DOLC-ORIG-UNKNOWN    VALUE "Y".
021000     05  WS-LATER-NONZERO-SW     PIC X(1).
021100         88  WS-LATER-NONZERO        VALUE "Y".
021150     05  FILLER                  PIC X(02).
021200
021300****** SCRATCH FIELDS USED BY THE NEAREST-EARLIER/NEAREST-LATER
021400****** DAY AND MONTH INTERPOLATION SEARCHES
021500 01  WS-INTERP-WORK.
021600     05  WS-SCAN-IX              PIC 9(2) COMP.
021700     05  WS-EARLY-DAY            PIC 9(2).
021800     05  WS-LATE-DAY             PIC 9(2).
021900     05  WS-EARLY-FOUND-SW       PIC X(1).
022000         88  WS-EARLY-FOUND          VALUE "Y".
022100     05  WS-LATE-FOUND-SW        PIC X(1).
022200         88  WS-LATE-FOUND           VALUE "Y".
022300     05  WS-EARLY-MONTH          PIC 9(2).
022400     05  WS-EARLY-DAY-FOR-MO     PIC 9(2).
022500     05  WS-LATE-MONTH           PIC 9(2).
022600     05  WS-LATE-DAY-FOR-MO      PIC 9(2).
022700     05  WS-DAYNUM-EARLY         PIC S9(7) COMP-3.
022800     05  WS-DAYNUM-LATE          PIC S9(7) COMP-3.
022900     05  WS-DAYNUM-DX            PIC S9(7) COMP-3.
023000     05  WS-DAYNUM-DOLC          PIC S9(7) COMP-3.
023100     05  WS-DAYS-BETWEEN         PIC S9(7) COMP-3.
023200     05  WS-HALFWAY-DAYS         PIC S9(7) COMP-3.
023250     05  FILLER                  PIC X(02).
023300 01  WS-INTERP-WORK-X-VIEW REDEFINES WS-INTERP-WORK
023400                           PIC X(42).
023500
023510****** ONE PASS'S WORTH OF RESULTS, SCRATCH FOR WHICHEVER PASS
023520****** IS CURRENTLY RUNNING - COPIED ONTO THE ACTUAL OR THE
023530****** PRESUMED-ALIVE FIELDS OF PATIENT-TUMOR-TABLE AT THE END
023540****** OF 300-CALC-SURVIVAL BY 398-SAVE-PASS-RESULTS.
023550 01  WS-PASS-RESULT-TABLE.
023560     05  WS-MONTHS-THIS-PASS  PIC 9(4) COMP OCCURS 50 TIMES.
023570     05  WS-FLAG-THIS-PASS    PIC X(1) OCCURS 50 TIMES.
023580 01  WS-PASS-RESULT-TABLE-X-VIEW REDEFINES
023590                           WS-PASS-RESULT-TABLE
023600                           PIC X(300).
023610 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023700     05 RECORDS-READ             PIC 9(9) COMP.
023800     05 RECORDS-WRITTEN          PIC 9(9) COMP.
023900     05 PATIENTS-PROCESSED       PIC 9(7) COMP.
024000     05 ROW-SUB                  PIC 9(2) COMP.
024100     05 ROW-SUB-2                PIC 9(2) COMP.
024200     05 WS-NEXT-SORTED-IX        PIC 9(2) COMP.
024250     05 FILLER                   PIC X(02).
024300
024400 01  FLAGS-AND-SWITCHES.
024500     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
024600         88 NO-MORE-DATA VALUE "N".
024700     05 HELD-REC-VALID-SW        PIC X(01) VALUE "N".
024800         88 HELD-REC-VALID VALUE "Y".
024900     05 EXCEPTION-TRAPPED-SW     PIC X(01) VALUE "N".
025000         88 EXCEPTION-TRAPPED VALUE "Y".
025050     05 FILLER                   PIC X(02).
025100
025200 01  WS-HELD-TUMOR-REC.
025300     05  WS-HELD-TUMREC          PIC X(54).
025310     05  TUM-ORIG-SEQ-NUM-SAVE   PIC 9(2).
025320     05  FILLER                  PIC X(02).
025400
025500 01  WS-CALL-PARMS.
025600     05  CHK-DATE-PARMS-WORK.
025700         10  CHK-YEAR            PIC 9(4).
025800         10  CHK-MONTH           PIC 9(2).
025900         10  CHK-DAY             PIC 9(2).
026000     05  CHK-RETURN-CD           PIC S9(4) COMP.
026050     05  FILLER                  PIC X(02).
026100
026200****** RUN-UNIT IDENTIFICATION AREA - PARA-NAME IS MOVED TO AT THE
026210****** TOP OF EVERY MAJOR PARAGRAPH SO AN OPERATOR ABEND DUMP
026220****** SHOWS WHERE THE JOB WAS WORKING WITHOUT NEEDING A TRACE.
026230 01  WS-TRACE-WORK.
026240     05  PARA-NAME               PIC X(30) VALUE SPACES.
026250     05  FILLER                  PIC X(10) VALUE SPACES.
026300** QSAM FILE
026400
026500 PROCEDURE DIVISION.
026600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026700     PERFORM 100-MAINLINE THRU 100-EXIT
026800             UNTIL NO-MORE-DATA.
026900     PERFORM 999-CLEANUP THRU 999-EXIT.
027000     MOVE +0 TO RETURN-CODE.
027100     GOBACK.
027200
027300 000-HOUSEKEEPING.
027400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027500     DISPLAY "******** BEGIN JOB SRVTMCLC ********".
027600     ACCEPT  WS-RUN-DATE-6 FROM DATE.
027700*    RUN-CONTROL-PARMS COMES FROM THE JOB'S RUN-DATE CARD IN
027800*    PRODUCTION - THE ACCEPT FROM DATE ABOVE IS THE DEVELOPMENT
027900*    DEFAULT WHEN UPSI-0 IS OFF.  ACCEPT FROM DATE ONLY GIVES A
027910*    TWO-DIGIT YEAR, SO IT IS WINDOW-EXPANDED TO FOUR DIGITS THE
027920*    SAME WAY THE REST OF THE SHOP'S Y2K REMEDIATION DID IT -
027930*    YY LESS THAN 50 IS 20XX, OTHERWISE 19XX.
027940     IF WS-RUN-YY < 50
027950         COMPUTE WS-RUN-YEAR = 2000 + WS-RUN-YY
027960     ELSE
027970         COMPUTE WS-RUN-YEAR = 1900 + WS-RUN-YY
027980     END-IF.
027990     MOVE WS-RUN-MM-6 TO WS-RUN-MONTH.
028000     MOVE WS-RUN-DD-6 TO WS-RUN-DAY.
028010*    END-POINT-YEAR IS THE REPORTING YEAR THE REGISTRY IS
028020*    CONSOLIDATING TO.
028100     MOVE WS-RUN-YEAR TO WS-END-POINT-YEAR.
028200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
028300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028400     PERFORM 900-READ-TUMOR-INPUT THRU 900-EXIT.
028500 000-EXIT.
028600     EXIT.
028700
028800 100-MAINLINE.
028900     MOVE "100-MAINLINE" TO PARA-NAME.
029000     PERFORM 200-NEW-PATIENT THRU 200-EXIT.
029100     ADD +1 TO PATIENTS-PROCESSED.
029200     MOVE "N" TO EXCEPTION-TRAPPED-SW.
029300     PERFORM 210-CONSISTENCY-GATE THRU 210-EXIT.
029400     IF WS-GATE-BROKEN
029500         GO TO 100-WRITE-RECS.
029550     PERFORM 220-VALIDATE-DOLC THRU 220-EXIT.
029600     PERFORM 230-VALIDATE-DX-DATES THRU 230-EXIT.
029700     PERFORM 240-BUILD-SORT-KEY THRU 240-EXIT.
029800     PERFORM 245-SORT-VALID-RECORDS THRU 245-EXIT.
029900     PERFORM 250-RUN-BOTH-PASSES THRU 250-EXIT.
029910     IF EXCEPTION-TRAPPED
029920         PERFORM 397-CALC-SAFETY-NET THRU 397-EXIT
029930         GO TO 100-WRITE-RECS
029940     END-IF.
030000     PERFORM 260-NUMBER-REJECTED-RECS THRU 260-EXIT.
030100     PERFORM 390-APPLY-DCO-OVERRIDE THRU 390-EXIT.
030200 100-WRITE-RECS.
030300     PERFORM 700-WRITE-SURVIVAL-OUTPUT THRU 700-EXIT
030400             VARYING ROW-SUB FROM 1 BY 1
030500             UNTIL ROW-SUB > WS-PATIENT-COUNT.
030600 100-EXIT.
030700     EXIT.
030800
030900 200-NEW-PATIENT.
031000*    READS AHEAD UNTIL THE PATIENT-ID CHANGES, LOADING EVERY
031100*    RECORD FOR THE CURRENT PATIENT INTO PATIENT-TUMOR-TABLE.
031200     MOVE "200-NEW-PATIENT" TO PARA-NAME.
031300     INITIALIZE PATIENT-TUMOR-TABLE, WS-PATIENT-HEADER.
031400     MOVE "N" TO WS-GATE-BROKEN-SW.
031500     MOVE TUM-PATIENT-ID TO WS-PATIENT-ID.
031600     MOVE TUM-DOLC-DATE-R TO WS-DOLC-YEAR WS-DOLC-MONTH
031700                                          WS-DOLC-DAY.
031800     MOVE TUM-VITAL-STATUS TO WS-VITAL-STATUS.
031900     MOVE TUM-BIRTH-DATE-R TO WS-BIRTH-YEAR WS-BIRTH-MONTH
032000                                            WS-BIRTH-DAY.
032100 200-READ-LOOP.
032200     ADD +1 TO WS-PATIENT-COUNT.
032300     SET PT-IX TO WS-PATIENT-COUNT.
032400     PERFORM 205-LOAD-ROW THRU 205-EXIT.
032500     PERFORM 900-READ-TUMOR-INPUT THRU 900-EXIT.
032600     IF NO-MORE-DATA
032700         GO TO 200-EXIT.
032800     IF TUM-PATIENT-ID = WS-PATIENT-ID
032900     AND WS-PATIENT-COUNT < 50
033000         GO TO 200-READ-LOOP.
033100 200-EXIT.
033200     EXIT.
033300
033400 205-LOAD-ROW.
033500     MOVE TUM-ORIG-SEQ-NUM-SAVE TO PT-ORIG-SEQ-NUM(PT-IX).
033600     MOVE TUM-DX-DATE-R TO PT-DX-YEAR(PT-IX)
033700                           PT-DX-MONTH(PT-IX)
033800                           PT-DX-DAY(PT-IX).
033850     MOVE TUM-DOLC-DATE-R TO PT-DOLC-YEAR(PT-IX)
033860                             PT-DOLC-MONTH(PT-IX)
033870                             PT-DOLC-DAY(PT-IX).
033900     MOVE TUM-VITAL-STATUS TO PT-VITAL-STATUS(PT-IX).
034000     MOVE TUM-REPORTING-SOURCE TO PT-REPORTING-SOURCE(PT-IX).
034100     MOVE TUM-PRIMARY-SITE TO PT-PRIMARY-SITE(PT-IX).
034200     MOVE TUM-HISTOLOGY-ICDO3 TO PT-HISTOLOGY-ICDO3(PT-IX).
034300     MOVE TUM-BEHAVIOR-ICDO3 TO PT-BEHAVIOR-ICDO3(PT-IX).
034400     MOVE "Y" TO PT-VALID-SW(PT-IX).
034500 205-EXIT.
034600     EXIT.
034700
034800 210-CONSISTENCY-GATE.
034900*    A PATIENT'S DOLC AND VITAL STATUS MUST AGREE ACROSS EVERY
035000*    TUMOR RECORD - TICKET CR-2201 DISCOVERED A FEED WHERE TWO
035100*    ABSTRACTS FOR THE SAME PATIENT DISAGREED ON DOLC.
035200     MOVE "210-CONSISTENCY-GATE" TO PARA-NAME.
035300     PERFORM 215-CHECK-ROW THRU 215-EXIT
035400             VARYING ROW-SUB FROM 1 BY 1
035500             UNTIL ROW-SUB > WS-PATIENT-COUNT
035600             OR WS-GATE-BROKEN.
035700     IF WS-GATE-BROKEN
035800         PERFORM 218-BLANK-ALL-ROWS THRU 218-EXIT
035900                 VARYING ROW-SUB FROM 1 BY 1
036000                 UNTIL ROW-SUB > WS-PATIENT-COUNT.
036010     IF WS-GATE-BROKEN
036020         MOVE 9999 TO WS-CALC-DOLC-YEAR
036030         MOVE 99 TO WS-CALC-DOLC-MONTH WS-CALC-DOLC-DAY.
036100 210-EXIT.
036200     EXIT.
036300
036400 215-CHECK-ROW.
036410*    TICKET CR-2201 - DOLC IS REPEATED ON EVERY TUMOR ABSTRACT
036420*    FOR THE PATIENT.  WS-DOLC-YEAR/MONTH/DAY WAS CAPTURED OFF
036430*    THE FIRST RECORD IN 200-NEW-PATIENT - EVERY ROW'S OWN DOLC
036440*    MUST AGREE WITH IT OR THE WHOLE PATIENT IS BLANKED BELOW.
036500     IF PT-DOLC-YEAR(ROW-SUB) NOT = WS-DOLC-YEAR
036510     OR PT-DOLC-MONTH(ROW-SUB) NOT = WS-DOLC-MONTH
036520     OR PT-DOLC-DAY(ROW-SUB) NOT = WS-DOLC-DAY
036600         MOVE "Y" TO WS-GATE-BROKEN-SW.
037000     IF PT-VITAL-STATUS(ROW-SUB) NOT = WS-VITAL-STATUS
037100         MOVE "Y" TO WS-GATE-BROKEN-SW.
037200 215-EXIT.
037300     EXIT.
037400
037500 218-BLANK-ALL-ROWS.
037510*    CR-5180 - DOLC AND VALID-SW WERE BEING LEFT ALONE HERE SO
037520*    A PRIOR PATIENT'S DOLC COULD LEAK INTO THIS ONE'S OUTPUT.
037600     MOVE 9999 TO PT-SURV-MONTHS(ROW-SUB)
037700                  PT-SURV-MONTHS-PA(ROW-SUB).
037800     MOVE "9" TO PT-SURV-FLAG(ROW-SUB)
037900                 PT-SURV-FLAG-PA(ROW-SUB).
038000     MOVE 9999 TO PT-DX-YEAR(ROW-SUB).
038100     MOVE 99 TO PT-DX-MONTH(ROW-SUB) PT-DX-DAY(ROW-SUB)
038200                PT-DX-MONTH-SAFE(ROW-SUB)
038300                PT-DX-DAY-SAFE(ROW-SUB).
038310     MOVE 9999 TO PT-DOLC-YEAR(ROW-SUB).
038320     MOVE 99 TO PT-DOLC-MONTH(ROW-SUB) PT-DOLC-DAY(ROW-SUB).
038330     MOVE "N" TO PT-VALID-SW(ROW-SUB).
038400 218-EXIT.
038500     EXIT.
038600
038700 220-VALIDATE-DOLC.
038800*    AN OUT-OF-RANGE, FUTURE, OR NON-CALENDAR DOLC IS TREATED AS
038900*    COMPLETELY UNKNOWN - YEAR, MONTH, AND DAY ALL GO TO 9999/99.
039000     MOVE "220-VALIDATE-DOLC" TO PARA-NAME.
039100     IF WS-DOLC-YEAR < 1900
039200     OR WS-DOLC-YEAR > WS-RUN-YEAR
039300         GO TO 220-BLANK-DOLC.
039400     IF WS-DOLC-YEAR = WS-RUN-YEAR
039500         IF WS-DOLC-MONTH > WS-RUN-MONTH
039600         OR (WS-DOLC-MONTH = WS-RUN-MONTH AND
039700             WS-DOLC-DAY > WS-RUN-DAY)
039800             GO TO 220-BLANK-DOLC.
039900     MOVE WS-DOLC-YEAR TO CHK-YEAR.
040000     MOVE WS-DOLC-MONTH TO CHK-MONTH.
040100     MOVE WS-DOLC-DAY TO CHK-DAY.
040200     CALL 'CHKDATE' USING CHK-DATE-PARMS-WORK, CHK-RETURN-CD.
040300     IF CHK-RETURN-CD = 0
040400         GO TO 220-EXIT.
040500 220-BLANK-DOLC.
040600     MOVE 9999 TO WS-DOLC-YEAR.
040700     MOVE 99 TO WS-DOLC-MONTH WS-DOLC-DAY.
040800 220-EXIT.
040900     EXIT.
041000
041100 230-VALIDATE-DX-DATES.
041200     MOVE "230-VALIDATE-DX-DATES" TO PARA-NAME.
041300     PERFORM 235-VALIDATE-ONE-DX THRU 235-EXIT
041400             VARYING ROW-SUB FROM 1 BY 1
041500             UNTIL ROW-SUB > WS-PATIENT-COUNT.
041600 230-EXIT.
041700     EXIT.
041800
041900 235-VALIDATE-ONE-DX.
042000     IF PT-DX-YEAR(ROW-SUB) NOT NUMERIC
042100     OR PT-DX-YEAR(ROW-SUB) < 1900
042200     OR PT-DX-YEAR(ROW-SUB) > WS-END-POINT-YEAR
042300         MOVE 9999 TO PT-SURV-MONTHS(ROW-SUB)
042400                      PT-SURV-MONTHS-PA(ROW-SUB)
042500         MOVE "9" TO PT-SURV-FLAG(ROW-SUB)
042600                     PT-SURV-FLAG-PA(ROW-SUB)
042700         MOVE "N" TO PT-VALID-SW(ROW-SUB)
042800         MOVE 9999 TO PT-DX-YEAR(ROW-SUB)
042900         MOVE 99 TO PT-DX-MONTH(ROW-SUB) PT-DX-DAY(ROW-SUB)
043000                    PT-DX-MONTH-SAFE(ROW-SUB)
043100                    PT-DX-DAY-SAFE(ROW-SUB)
043200         GO TO 235-EXIT.
043300
043400     MOVE PT-DX-YEAR(ROW-SUB) TO CHK-YEAR.
043500     IF PT-DX-MONTH(ROW-SUB) = 99
043600         MOVE 1 TO CHK-MONTH
043700     ELSE
043800         MOVE PT-DX-MONTH(ROW-SUB) TO CHK-MONTH.
043900     IF PT-DX-DAY(ROW-SUB) = 99
044000         MOVE 1 TO CHK-DAY
044100     ELSE
044200         MOVE PT-DX-DAY(ROW-SUB) TO CHK-DAY.
044300     CALL 'CHKDATE' USING CHK-DATE-PARMS-WORK, CHK-RETURN-CD.
044400     EVALUATE CHK-RETURN-CD
044500         WHEN 0
044600             CONTINUE
044700         WHEN 1
044800             MOVE 99 TO PT-DX-DAY(ROW-SUB)
044900         WHEN OTHER
045000             MOVE 99 TO PT-DX-MONTH(ROW-SUB)
045100                        PT-DX-DAY(ROW-SUB)
045200     END-EVALUATE.
045300 235-EXIT.
045400     EXIT.
045500
045600 240-BUILD-SORT-KEY.
045700*    NON-FEDERAL SEQUENCE NUMBERS (60-97) GET 100 ADDED SO THEY
045800*    ALWAYS SORT AFTER THE FEDERAL RANGE FOR THE SAME DX DATE -
045900*    TICKET CR-3380.
046000     MOVE "240-BUILD-SORT-KEY" TO PARA-NAME.
046100     PERFORM 242-ADJUST-ONE-SEQ THRU 242-EXIT
046200             VARYING ROW-SUB FROM 1 BY 1
046300             UNTIL ROW-SUB > WS-PATIENT-COUNT.
046400 240-EXIT.
046500     EXIT.
046600
046700 242-ADJUST-ONE-SEQ.
046800     IF PT-ORIG-SEQ-NUM(ROW-SUB) >= 60
046900     AND PT-ORIG-SEQ-NUM(ROW-SUB) <= 97
047000         COMPUTE PT-ADJ-SEQ-NUM(ROW-SUB) =
047100                 PT-ORIG-SEQ-NUM(ROW-SUB) + 100
047200     ELSE
047300         MOVE PT-ORIG-SEQ-NUM(ROW-SUB)
047400                              TO PT-ADJ-SEQ-NUM(ROW-SUB).
047500 242-EXIT.
047600     EXIT.
047700
047800 245-SORT-VALID-RECORDS.
047900*    IN-TABLE BUBBLE SORT OF THE VALID ROWS ONLY, ASCENDING BY
048000*    (DX-YEAR, DX-MONTH, DX-DAY, ADJUSTED SEQUENCE NUMBER) -
048100*    AN UNKNOWN (9999/99) COMPONENT AT ANY TIER IS TREATED AS A
048200*    TIE AT THAT TIER AND THE COMPARE FALLS THROUGH TO THE NEXT
048300*    TIER, ULTIMATELY TO THE SEQUENCE NUMBER.  50 ROWS MAX MAKES
048400*    THE O(N SQUARED) COST OF A BUBBLE SORT A NON-ISSUE HERE.
048500     MOVE "245-SORT-VALID-RECORDS" TO PARA-NAME.
048600     IF WS-PATIENT-COUNT < 2
048700         GO TO 245-EXIT.
048800     PERFORM 246-BUBBLE-PASS THRU 246-EXIT
048900             VARYING ROW-SUB FROM 1 BY 1
049000             UNTIL ROW-SUB >= WS-PATIENT-COUNT.
049100 245-EXIT.
049200     EXIT.
049300
049400 246-BUBBLE-PASS.
049500     PERFORM 248-COMPARE-AND-SWAP THRU 248-EXIT
049600             VARYING ROW-SUB-2 FROM 1 BY 1
049700             UNTIL ROW-SUB-2 > WS-PATIENT-COUNT - ROW-SUB.
049800 246-EXIT.
049900     EXIT.
050000
050100 248-COMPARE-AND-SWAP.
050200     IF NOT PT-VALID(ROW-SUB-2)
050300     OR NOT PT-VALID(ROW-SUB-2 + 1)
050400         GO TO 248-EXIT.
050500     IF PT-DX-YEAR(ROW-SUB-2) NOT = 9999
050600     AND PT-DX-YEAR(ROW-SUB-2 + 1) NOT = 9999
050700     AND PT-DX-YEAR(ROW-SUB-2) NOT = PT-DX-YEAR(ROW-SUB-2 + 1)
050800         IF PT-DX-YEAR(ROW-SUB-2) > PT-DX-YEAR(ROW-SUB-2 + 1)
050900             PERFORM 249-SWAP-ROWS THRU 249-EXIT
051000         END-IF
051100         GO TO 248-EXIT.
051200     IF PT-DX-MONTH(ROW-SUB-2) NOT = 99
051300     AND PT-DX-MONTH(ROW-SUB-2 + 1) NOT = 99
051400     AND PT-DX-MONTH(ROW-SUB-2) NOT = PT-DX-MONTH(ROW-SUB-2 + 1)
051500         IF PT-DX-MONTH(ROW-SUB-2) > PT-DX-MONTH(ROW-SUB-2 + 1)
051600             PERFORM 249-SWAP-ROWS THRU 249-EXIT
051700         END-IF
051800         GO TO 248-EXIT.
051900     IF PT-DX-DAY(ROW-SUB-2) NOT = 99
052000     AND PT-DX-DAY(ROW-SUB-2 + 1) NOT = 99
052100     AND PT-DX-DAY(ROW-SUB-2) NOT = PT-DX-DAY(ROW-SUB-2 + 1)
052200         IF PT-DX-DAY(ROW-SUB-2) > PT-DX-DAY(ROW-SUB-2 + 1)
052300             PERFORM 249-SWAP-ROWS THRU 249-EXIT
052400         END-IF
052500         GO TO 248-EXIT.
052600     IF PT-ADJ-SEQ-NUM(ROW-SUB-2) > PT-ADJ-SEQ-NUM(ROW-SUB-2 + 1)
052700         PERFORM 249-SWAP-ROWS THRU 249-EXIT.
052800 248-EXIT.
052900     EXIT.
053000
053100 249-SWAP-ROWS.
053200     MOVE PT-ENTRY-X(ROW-SUB-2) TO WS-HELD-TUMREC.
053300     MOVE PT-ENTRY-X(ROW-SUB-2 + 1) TO PT-ENTRY-X(ROW-SUB-2).
053400     MOVE WS-HELD-TUMREC TO PT-ENTRY-X(ROW-SUB-2 + 1).
053500 249-EXIT.
053600     EXIT.
053700
053800 250-RUN-BOTH-PASSES.
053900     MOVE "250-RUN-BOTH-PASSES" TO PARA-NAME.
054000     MOVE "N" TO WS-PASS-SKIP-SW.
054100     MOVE "A" TO WS-PASS-SW.
054200     IF WS-DOLC-YEAR = 9999
054300         MOVE "Y" TO WS-PASS-SKIP-SW.
054400     IF NOT WS-PASS-SKIP
054500         PERFORM 300-CALC-SURVIVAL THRU 300-EXIT.
054600
054700     MOVE "N" TO WS-PASS-SKIP-SW.
054800     MOVE "P" TO WS-PASS-SW.
054900     IF WS-DOLC-YEAR = 9999
055000     AND WS-VITAL-STATUS NOT = 1
055100         MOVE "Y" TO WS-PASS-SKIP-SW.
055200     IF NOT WS-PASS-SKIP
055300         PERFORM 300-CALC-SURVIVAL THRU 300-EXIT.
055400 250-EXIT.
055500     EXIT.
055600
055700 260-NUMBER-REJECTED-RECS.
055800*    VALID ROWS WERE NUMBERED IN SORT ORDER BY 300-CALC-SURVIVAL
055900*    (STEP 10, FIRST HALF).  REJECTED ROWS CONTINUE THE SAME
056000*    NUMBERING IN THEIR ORIGINAL INPUT ORDER.
056100     MOVE "260-NUMBER-REJECTED-RECS" TO PARA-NAME.
056200     PERFORM 265-NUMBER-ONE-REJECT THRU 265-EXIT
056300             VARYING ROW-SUB FROM 1 BY 1
056400             UNTIL ROW-SUB > WS-PATIENT-COUNT.
056500 260-EXIT.
056600     EXIT.
056700
056800 265-NUMBER-ONE-REJECT.
056900     IF PT-VALID(ROW-SUB)
057000         GO TO 265-EXIT.
057100     MOVE WS-NEXT-SORTED-IX TO PT-SORTED-INDEX(ROW-SUB).
057200     ADD +1 TO WS-NEXT-SORTED-IX.
057300 265-EXIT.
057400     EXIT.
057500
057600 300-CALC-SURVIVAL.
057700*    INTERPOLATION + MONTH-COUNT SUB-ROUTINE.  RUN ONCE FOR THE
057800*    ACTUAL PASS AND ONCE FOR THE PRESUMED-ALIVE PASS, SELECTED
057900*    BY WS-PASS-SW.  OPERATES ON THE SORTED VALID ROWS PLUS THE
058000*    PATIENT-LEVEL DOLC, WHICH STANDS IN FOR THE SPEC'S
058100*    "SYNTHETIC TRAILING DOLC RECORD".
058200     MOVE "300-CALC-SURVIVAL" TO PARA-NAME.
058300     MOVE WS-DOLC-YEAR TO WS-CALC-DOLC-YEAR.
058400     MOVE WS-DOLC-MONTH TO WS-CALC-DOLC-MONTH.
058500     MOVE WS-DOLC-DAY TO WS-CALC-DOLC-DAY.
058600     MOVE "N" TO WS-DOLC-ORIG-UNKNOWN-SW.
058700     IF WS-DOLC-YEAR = 9999
058800         MOVE "Y" TO WS-DOLC-ORIG-UNKNOWN-SW.
058900
059000     PERFORM 310-VALIDATE-DOLC-DAY THRU 310-EXIT.
059100     PERFORM 320-VALIDATE-BIRTH-DAY THRU 320-EXIT.
059200     PERFORM 330-FILL-MISSING-DAYS THRU 330-EXIT.
059300     PERFORM 340-FILL-MISSING-MONTHS THRU 340-EXIT.
059400     PERFORM 350-CLAMP-AND-COPY-DOLC THRU 350-EXIT.
059500     PERFORM 360-COMPUTE-MONTHS THRU 360-EXIT.
059600     PERFORM 370-ASSIGN-FLAGS THRU 370-EXIT.
059700     PERFORM 380-REVERSE-SWEEP-FIXUP THRU 380-EXIT.
059750     PERFORM 398-SAVE-PASS-RESULTS THRU 398-EXIT
059760             VARYING ROW-SUB FROM 1 BY 1
059770             UNTIL ROW-SUB > WS-PATIENT-COUNT.
059800
059900*    STEP 10, FIRST HALF - NUMBER THE VALID ROWS IN SORT ORDER.
060000*    ONLY DONE ON THE ACTUAL PASS SO IT IS NOT REPEATED.
060100     IF WS-PASS-IS-ACTUAL
060200         MOVE 0 TO WS-NEXT-SORTED-IX
060300         PERFORM 305-NUMBER-ONE-VALID THRU 305-EXIT
060400                 VARYING ROW-SUB FROM 1 BY 1
060500                 UNTIL ROW-SUB > WS-PATIENT-COUNT.
060600 300-EXIT.
060700     EXIT.
060800
060810 398-SAVE-PASS-RESULTS.
060820*    COPIES THIS PASS'S SCRATCH RESULT FOR ONE ROW ONTO THE
060830*    ACTUAL OR PRESUMED-ALIVE FIELDS OF THE PATIENT TABLE,
060840*    DEPENDING ON WHICH PASS IS CURRENTLY RUNNING.
060850     IF NOT PT-VALID(ROW-SUB)
060860         GO TO 398-EXIT.
060870     IF WS-PASS-IS-ACTUAL
060880         MOVE WS-MONTHS-THIS-PASS(ROW-SUB)
060890                              TO PT-SURV-MONTHS(ROW-SUB)
060900         MOVE WS-FLAG-THIS-PASS(ROW-SUB)
060910                              TO PT-SURV-FLAG(ROW-SUB)
060920     ELSE
060930         MOVE WS-MONTHS-THIS-PASS(ROW-SUB)
060940                              TO PT-SURV-MONTHS-PA(ROW-SUB)
060950         MOVE WS-FLAG-THIS-PASS(ROW-SUB)
060960                              TO PT-SURV-FLAG-PA(ROW-SUB).
060970 398-EXIT.
060980     EXIT.
060990
060995 305-NUMBER-ONE-VALID.
061000     IF NOT PT-VALID(ROW-SUB)
061100         GO TO 305-EXIT.
061200     MOVE WS-NEXT-SORTED-IX TO PT-SORTED-INDEX(ROW-SUB).
061300     ADD +1 TO WS-NEXT-SORTED-IX.
061400 305-EXIT.
061500     EXIT.
061600
061700 310-VALIDATE-DOLC-DAY.
061800*    SUB-STEP 1 - THE DOLC WAS ALREADY RUN THROUGH CHKDATE BY
061900*    220-VALIDATE-DOLC AT THE PATIENT LEVEL, SO THIS IS A NO-OP
062000*    RE-STATEMENT OF THE RULE FOR THE CALCULATION COPY OF DOLC.
062100     CONTINUE.
062200 310-EXIT.
062300     EXIT.
062400
062500 320-VALIDATE-BIRTH-DAY.
062600*    SUB-STEP 2 - VALIDATE BIRTH DATE THE SAME WAY A DX DATE IS
062700*    VALIDATED, SO A BAD BIRTH DAY/MONTH NEVER FEEDS BOGUS
062800*    INTERPOLATION BOUNDS.
062900     IF WS-BIRTH-YEAR = 9999
063000         GO TO 320-EXIT.
063100     MOVE WS-BIRTH-YEAR TO CHK-YEAR.
063200     IF WS-BIRTH-MONTH = 99
063300         MOVE 1 TO CHK-MONTH
063400     ELSE
063500         MOVE WS-BIRTH-MONTH TO CHK-MONTH.
063600     IF WS-BIRTH-DAY = 99
063700         MOVE 1 TO CHK-DAY
063800     ELSE
063900         MOVE WS-BIRTH-DAY TO CHK-DAY.
064000     CALL 'CHKDATE' USING CHK-DATE-PARMS-WORK, CHK-RETURN-CD.
064100     EVALUATE CHK-RETURN-CD
064200         WHEN 0
064300             CONTINUE
064400         WHEN 1
064500             MOVE 99 TO WS-BIRTH-DAY
064600         WHEN OTHER
064700             MOVE 99 TO WS-BIRTH-MONTH WS-BIRTH-DAY
064800     END-EVALUATE.
064900 320-EXIT.
065000     EXIT.
065100
065200 330-FILL-MISSING-DAYS.
065300*    SUB-STEP 3 - FOR EACH VALID DX ROW WITH A KNOWN MONTH BUT
065400*    UNKNOWN DAY, AND FOR THE PATIENT-LEVEL DOLC, INTERPOLATE
065500*    THE DAY AS THE FLOORED MIDPOINT BETWEEN THE NEAREST EARLIER
065600*    AND NEAREST LATER KNOWN DAY IN THE SAME YEAR+MONTH.
065700     MOVE "330-FILL-MISSING-DAYS" TO PARA-NAME.
065800     PERFORM 332-FILL-ONE-DAY THRU 332-EXIT
065900             VARYING ROW-SUB FROM 1 BY 1
066000             UNTIL ROW-SUB > WS-PATIENT-COUNT.
066100     PERFORM 335-FILL-DOLC-DAY THRU 335-EXIT.
066200 330-EXIT.
066300     EXIT.
066400
066500 332-FILL-ONE-DAY.
066600     IF NOT PT-VALID(ROW-SUB)
066700         GO TO 332-EXIT.
066800     IF PT-DX-MONTH(ROW-SUB) = 99
066900         MOVE PT-DX-DAY(ROW-SUB) TO PT-DX-DAY-SAFE(ROW-SUB)
067000         GO TO 332-EXIT.
067100     IF PT-DX-DAY(ROW-SUB) NOT = 99
067200         MOVE PT-DX-DAY(ROW-SUB) TO PT-DX-DAY-SAFE(ROW-SUB)
067300         GO TO 332-EXIT.
067400
067500     MOVE "N" TO WS-EARLY-FOUND-SW WS-LATE-FOUND-SW.
067600     PERFORM 333-SCAN-EARLIER-DAY THRU 333-EXIT
067700             VARYING WS-SCAN-IX FROM ROW-SUB BY -1
067800             UNTIL WS-SCAN-IX < 1 OR WS-EARLY-FOUND.
067900     IF NOT WS-EARLY-FOUND
068000         IF WS-BIRTH-YEAR = PT-DX-YEAR(ROW-SUB)
068100         AND WS-BIRTH-MONTH = PT-DX-MONTH(ROW-SUB)
068200         AND WS-BIRTH-DAY NOT = 99
068300             MOVE WS-BIRTH-DAY TO WS-EARLY-DAY
068400         ELSE
068500             MOVE 1 TO WS-EARLY-DAY.
068600
068700     PERFORM 334-SCAN-LATER-DAY THRU 334-EXIT
068800             VARYING WS-SCAN-IX FROM ROW-SUB BY 1
068900             UNTIL WS-SCAN-IX > WS-PATIENT-COUNT
069000             OR WS-LATE-FOUND.
069100     IF NOT WS-LATE-FOUND
069200         PERFORM 336-END-OF-MONTH-DAY THRU 336-EXIT.
069300
069400     COMPUTE PT-DX-DAY-SAFE(ROW-SUB) =
069500             (WS-EARLY-DAY + WS-LATE-DAY) / 2.
069600 332-EXIT.
069700     EXIT.
069800
069900 333-SCAN-EARLIER-DAY.
070000     IF NOT PT-VALID(WS-SCAN-IX)
070100         GO TO 333-EXIT.
070200     IF PT-DX-YEAR(WS-SCAN-IX) = PT-DX-YEAR(ROW-SUB)
070300     AND PT-DX-MONTH(WS-SCAN-IX) = PT-DX-MONTH(ROW-SUB)
070400     AND PT-DX-DAY(WS-SCAN-IX) NOT = 99
070500         MOVE PT-DX-DAY(WS-SCAN-IX) TO WS-EARLY-DAY
070600         MOVE "Y" TO WS-EARLY-FOUND-SW.
070700 333-EXIT.
070800     EXIT.
070900
071000 334-SCAN-LATER-DAY.
071100     IF NOT PT-VALID(WS-SCAN-IX)
071200         GO TO 334-EXIT.
071300     IF PT-DX-YEAR(WS-SCAN-IX) = PT-DX-YEAR(ROW-SUB)
071400     AND PT-DX-MONTH(WS-SCAN-IX) = PT-DX-MONTH(ROW-SUB)
071500     AND PT-DX-DAY(WS-SCAN-IX) NOT = 99
071600         MOVE PT-DX-DAY(WS-SCAN-IX) TO WS-LATE-DAY
071700         MOVE "Y" TO WS-LATE-FOUND-SW.
071800 334-EXIT.
071900     EXIT.
072000
072100 335-FILL-DOLC-DAY.
072200*    THE PATIENT-LEVEL DOLC STANDS IN FOR THE SPEC'S SYNTHETIC
072300*    TRAILING RECORD - IT IS ALWAYS THE LATEST DATE, SO ONLY A
072310*    NEAREST-EARLIER SEARCH OVER THE DX ROWS APPLIES - THE LATE
072320*    BOUND DEFAULTS TO THE LAST DAY OF THE DOLC MONTH.
072400     IF WS-CALC-DOLC-MONTH = 99
072600         GO TO 335-EXIT.
072650     IF WS-CALC-DOLC-DAY NOT = 99
072700         GO TO 335-EXIT.
072800     MOVE "N" TO WS-EARLY-FOUND-SW.
072900     PERFORM 337-SCAN-EARLIER-DAY-FOR-DOLC THRU 337-EXIT
073000             VARYING WS-SCAN-IX FROM WS-PATIENT-COUNT BY -1
073100             UNTIL WS-SCAN-IX < 1 OR WS-EARLY-FOUND.
073150     IF NOT WS-EARLY-FOUND
073160         MOVE 1 TO WS-EARLY-DAY.
073170     PERFORM 338-DOLC-END-OF-MONTH THRU 338-EXIT.
073180     COMPUTE WS-CALC-DOLC-DAY = (WS-EARLY-DAY + WS-LATE-DAY) / 2.
073400 335-EXIT.
073500     EXIT.
073510
073520 337-SCAN-EARLIER-DAY-FOR-DOLC.
073530     IF NOT PT-VALID(WS-SCAN-IX)
073540         GO TO 337-EXIT.
073550     IF PT-DX-YEAR(WS-SCAN-IX) = WS-CALC-DOLC-YEAR
073560     AND PT-DX-MONTH(WS-SCAN-IX) = WS-CALC-DOLC-MONTH
073570     AND PT-DX-DAY(WS-SCAN-IX) NOT = 99
073580         MOVE PT-DX-DAY(WS-SCAN-IX) TO WS-EARLY-DAY
073590         MOVE "Y" TO WS-EARLY-FOUND-SW.
073600 337-EXIT.
073610     EXIT.
073620
073630 338-DOLC-END-OF-MONTH.
073640     MOVE "N" TO WS-LEAP-SW.
073650     DIVIDE WS-CALC-DOLC-YEAR BY 4
073660         GIVING WS-LEAP-DIV-4 REMAINDER WS-LEAP-DIV-4.
073670     IF WS-LEAP-DIV-4 = 0
073680         MOVE "Y" TO WS-LEAP-SW
073690         DIVIDE WS-CALC-DOLC-YEAR BY 100
073700             GIVING WS-LEAP-DIV-100 REMAINDER WS-LEAP-DIV-100
073710         IF WS-LEAP-DIV-100 = 0
073720             MOVE "N" TO WS-LEAP-SW
073730             DIVIDE WS-CALC-DOLC-YEAR BY 400
073740                 GIVING WS-LEAP-DIV-400
073750                 REMAINDER WS-LEAP-DIV-400
073760             IF WS-LEAP-DIV-400 = 0
073770                 MOVE "Y" TO WS-LEAP-SW
073780             END-IF
073790         END-IF
073800     END-IF.
073810     MOVE WS-MONTH-DAYS(WS-CALC-DOLC-MONTH) TO WS-LATE-DAY.
073820     IF WS-CALC-DOLC-MONTH = 2 AND WS-IS-LEAP-YEAR
073830         MOVE 29 TO WS-LATE-DAY.
073840 338-EXIT.
073850     EXIT.
073860
073870 336-END-OF-MONTH-DAY.
073880     MOVE "N" TO WS-LEAP-SW.
073900     DIVIDE PT-DX-YEAR(ROW-SUB) BY 4
074000         GIVING WS-LEAP-DIV-4 REMAINDER WS-LEAP-DIV-4.
074100     IF WS-LEAP-DIV-4 = 0
074200         MOVE "Y" TO WS-LEAP-SW
074300         DIVIDE PT-DX-YEAR(ROW-SUB) BY 100
074400             GIVING WS-LEAP-DIV-100 REMAINDER WS-LEAP-DIV-100
074500         IF WS-LEAP-DIV-100 = 0
074600             MOVE "N" TO WS-LEAP-SW
074700             DIVIDE PT-DX-YEAR(ROW-SUB) BY 400
074800                 GIVING WS-LEAP-DIV-400
074900                 REMAINDER WS-LEAP-DIV-400
075000             IF WS-LEAP-DIV-400 = 0
075100                 MOVE "Y" TO WS-LEAP-SW
075200             END-IF
075300         END-IF
075400     END-IF.
075500     MOVE WS-MONTH-DAYS(PT-DX-MONTH(ROW-SUB)) TO WS-LATE-DAY.
075600     IF PT-DX-MONTH(ROW-SUB) = 2 AND WS-IS-LEAP-YEAR
075700         MOVE 29 TO WS-LATE-DAY.
075800 336-EXIT.
075900     EXIT.
076000
076100 340-FILL-MISSING-MONTHS.
076200*    SUB-STEP 4 - FOR EACH ROW WITH AN UNKNOWN MONTH, FIND THE
076300*    NEAREST EARLIER/LATER BOUND DATES IN THE SAME YEAR, THEN
076400*    MOVE FLOOR(DAYSBETWEEN/2) DAYS PAST THE EARLIER BOUND.
076500     MOVE "340-FILL-MISSING-MONTHS" TO PARA-NAME.
076600     PERFORM 342-FILL-ONE-MONTH THRU 342-EXIT
076700             VARYING ROW-SUB FROM 1 BY 1
076800             UNTIL ROW-SUB > WS-PATIENT-COUNT.
076900     IF WS-CALC-DOLC-MONTH = 99
077000         PERFORM 345-FILL-DOLC-MONTH THRU 345-EXIT.
077100 340-EXIT.
077200     EXIT.
077300
077400 342-FILL-ONE-MONTH.
077500     IF NOT PT-VALID(ROW-SUB)
077600         GO TO 342-EXIT.
077700     IF PT-DX-MONTH(ROW-SUB) NOT = 99
077800         MOVE PT-DX-MONTH(ROW-SUB) TO PT-DX-MONTH-SAFE(ROW-SUB)
077900         GO TO 342-EXIT.
078000
078100     MOVE "N" TO WS-EARLY-FOUND-SW WS-LATE-FOUND-SW.
078200     PERFORM 343-SCAN-EARLIER-MONTH THRU 343-EXIT
078300             VARYING WS-SCAN-IX FROM ROW-SUB BY -1
078400             UNTIL WS-SCAN-IX < 1 OR WS-EARLY-FOUND.
078500     IF NOT WS-EARLY-FOUND
078600         IF WS-BIRTH-YEAR = PT-DX-YEAR(ROW-SUB)
078700         AND WS-BIRTH-MONTH NOT = 99
078800             MOVE WS-BIRTH-MONTH TO WS-EARLY-MONTH
078900             MOVE WS-BIRTH-DAY TO WS-EARLY-DAY-FOR-MO
079000         ELSE
079100             MOVE 1 TO WS-EARLY-MONTH WS-EARLY-DAY-FOR-MO.
079200
079300     PERFORM 344-SCAN-LATER-MONTH THRU 344-EXIT
079400             VARYING WS-SCAN-IX FROM ROW-SUB BY 1
079500             UNTIL WS-SCAN-IX > WS-PATIENT-COUNT
079600             OR WS-LATE-FOUND.
079700     IF NOT WS-LATE-FOUND
079800         MOVE 12 TO WS-LATE-MONTH
079900         MOVE 31 TO WS-LATE-DAY-FOR-MO.
080000
080100     COMPUTE WS-DAYNUM-EARLY =
080200         (PT-DX-YEAR(ROW-SUB) * WS-DAYS-PER-YEAR)
080300         + ((WS-EARLY-MONTH - 1) * WS-DAYS-PER-MONTH)
080400         + WS-EARLY-DAY-FOR-MO.
080500     COMPUTE WS-DAYNUM-LATE =
080600         (PT-DX-YEAR(ROW-SUB) * WS-DAYS-PER-YEAR)
080700         + ((WS-LATE-MONTH - 1) * WS-DAYS-PER-MONTH)
080800         + WS-LATE-DAY-FOR-MO.
080900     COMPUTE WS-HALFWAY-DAYS =
081000         (WS-DAYNUM-LATE - WS-DAYNUM-EARLY) / 2.
081100     COMPUTE WS-DAYNUM-DX =
081200         WS-DAYNUM-EARLY + WS-HALFWAY-DAYS.
081300     COMPUTE PT-DX-MONTH-SAFE(ROW-SUB) =
081400         ((WS-DAYNUM-DX - (PT-DX-YEAR(ROW-SUB) *
081500           WS-DAYS-PER-YEAR)) / WS-DAYS-PER-MONTH) + 1.
081600     IF PT-DX-MONTH-SAFE(ROW-SUB) > 12
081700         MOVE 12 TO PT-DX-MONTH-SAFE(ROW-SUB).
081800     IF PT-DX-MONTH-SAFE(ROW-SUB) < 1
081900         MOVE 1 TO PT-DX-MONTH-SAFE(ROW-SUB).
082000 342-EXIT.
082100     EXIT.
082200
082300 343-SCAN-EARLIER-MONTH.
082400     IF NOT PT-VALID(WS-SCAN-IX)
082500         GO TO 343-EXIT.
082600     IF PT-DX-YEAR(WS-SCAN-IX) = PT-DX-YEAR(ROW-SUB)
082700     AND PT-DX-MONTH(WS-SCAN-IX) NOT = 99
082800         MOVE PT-DX-MONTH(WS-SCAN-IX) TO WS-EARLY-MONTH
082900         MOVE PT-DX-DAY-SAFE(WS-SCAN-IX) TO WS-EARLY-DAY-FOR-MO
083000         MOVE "Y" TO WS-EARLY-FOUND-SW.
083100 343-EXIT.
083200     EXIT.
083300
083400 344-SCAN-LATER-MONTH.
083500     IF NOT PT-VALID(WS-SCAN-IX)
083600         GO TO 344-EXIT.
083700     IF PT-DX-YEAR(WS-SCAN-IX) = PT-DX-YEAR(ROW-SUB)
083800     AND PT-DX-MONTH(WS-SCAN-IX) NOT = 99
083900         MOVE PT-DX-MONTH(WS-SCAN-IX) TO WS-LATE-MONTH
084000         MOVE PT-DX-DAY-SAFE(WS-SCAN-IX) TO WS-LATE-DAY-FOR-MO
084100         MOVE "Y" TO WS-LATE-FOUND-SW.
084200 344-EXIT.
084300     EXIT.
084400
084500 345-FILL-DOLC-MONTH.
084600     MOVE "N" TO WS-EARLY-FOUND-SW.
084700     PERFORM 346-SCAN-EARLIER-MO-FOR-DOLC THRU 346-EXIT
084800             VARYING WS-SCAN-IX FROM WS-PATIENT-COUNT BY -1
084900             UNTIL WS-SCAN-IX < 1 OR WS-EARLY-FOUND.
085000     IF NOT WS-EARLY-FOUND
085100         MOVE 1 TO WS-EARLY-MONTH WS-EARLY-DAY-FOR-MO.
085200     MOVE 12 TO WS-LATE-MONTH.
085300     MOVE 31 TO WS-LATE-DAY-FOR-MO.
085400     COMPUTE WS-DAYNUM-EARLY =
085500         (WS-CALC-DOLC-YEAR * WS-DAYS-PER-YEAR)
085600         + ((WS-EARLY-MONTH - 1) * WS-DAYS-PER-MONTH)
085700         + WS-EARLY-DAY-FOR-MO.
085800     COMPUTE WS-DAYNUM-LATE =
085900         (WS-CALC-DOLC-YEAR * WS-DAYS-PER-YEAR)
086000         + ((WS-LATE-MONTH - 1) * WS-DAYS-PER-MONTH)
086100         + WS-LATE-DAY-FOR-MO.
086200     COMPUTE WS-HALFWAY-DAYS =
086300         (WS-DAYNUM-LATE - WS-DAYNUM-EARLY) / 2.
086400     COMPUTE WS-DAYNUM-DOLC =
086500         WS-DAYNUM-EARLY + WS-HALFWAY-DAYS.
086600     COMPUTE WS-CALC-DOLC-MONTH =
086700         ((WS-DAYNUM-DOLC - (WS-CALC-DOLC-YEAR *
086800           WS-DAYS-PER-YEAR)) / WS-DAYS-PER-MONTH) + 1.
086900     IF WS-CALC-DOLC-MONTH > 12
087000         MOVE 12 TO WS-CALC-DOLC-MONTH.
087100     IF WS-CALC-DOLC-MONTH < 1
087200         MOVE 1 TO WS-CALC-DOLC-MONTH.
087300 345-EXIT.
087400     EXIT.
087500
087600 346-SCAN-EARLIER-MO-FOR-DOLC.
087700     IF NOT PT-VALID(WS-SCAN-IX)
087800         GO TO 346-EXIT.
087900     IF PT-DX-YEAR(WS-SCAN-IX) = WS-CALC-DOLC-YEAR
088000     AND PT-DX-MONTH(WS-SCAN-IX) NOT = 99
088100         MOVE PT-DX-MONTH(WS-SCAN-IX) TO WS-EARLY-MONTH
088200         MOVE PT-DX-DAY-SAFE(WS-SCAN-IX) TO WS-EARLY-DAY-FOR-MO
088300         MOVE "Y" TO WS-EARLY-FOUND-SW.
088400 346-EXIT.
088500     EXIT.
088600
088700 350-CLAMP-AND-COPY-DOLC.
088800*    SUB-STEPS 5-8 - DROP THE SYNTHETIC DOLC ROW (IT WAS NEVER
088900*    REALLY IN THE TABLE HERE), RE-BLANK AN INTERPOLATED DOLC
089000*    THAT STARTED COMPLETELY UNKNOWN, CLAMP A DOLC AFTER THE
089100*    END-POINT YEAR, THEN COPY THE RESULT ONTO EVERY ROW AND
089200*    OVERRIDE TO YEAR-END FOR THE PRESUMED-ALIVE PASS WHEN THE
089300*    PATIENT IS ACTUALLY ALIVE.
089400     MOVE "350-CLAMP-AND-COPY-DOLC" TO PARA-NAME.
089500     IF WS-DOLC-ORIG-UNKNOWN
089600         MOVE 99 TO WS-CALC-DOLC-MONTH WS-CALC-DOLC-DAY.
089700     IF WS-CALC-DOLC-YEAR NOT = 9999
089800     AND WS-CALC-DOLC-YEAR > WS-END-POINT-YEAR
089900         MOVE WS-END-POINT-YEAR TO WS-CALC-DOLC-YEAR
090000         MOVE 12 TO WS-CALC-DOLC-MONTH
090100         MOVE 31 TO WS-CALC-DOLC-DAY.
090200     IF WS-PASS-IS-PA AND WS-VITAL-STATUS = 1
090300         MOVE WS-END-POINT-YEAR TO WS-CALC-DOLC-YEAR
090400         MOVE 12 TO WS-CALC-DOLC-MONTH
090500         MOVE 31 TO WS-CALC-DOLC-DAY.
090600 350-EXIT.
090700     EXIT.
090800
090900 360-COMPUTE-MONTHS.
091000*    SUB-STEP 9 - FLOOR(DAYS-BETWEEN / (365.24/12)) FOR EVERY
091100*    VALID DX ROW.  A NEGATIVE RESULT IS FORCED TO 9999 AS A
091200*    SAFETY NET (SHOULD NOT HAPPEN ONCE THE SORT AND CLAMPING
091300*    ABOVE ARE CORRECT, BUT THE REGISTRY WOULD RATHER SEE
091400*    "UNKNOWN" THAN A NEGATIVE SURVIVAL TIME).
091500     MOVE "360-COMPUTE-MONTHS" TO PARA-NAME.
091600     PERFORM 365-COMPUTE-ONE-MONTH THRU 365-EXIT
091700             VARYING ROW-SUB FROM 1 BY 1
091800             UNTIL ROW-SUB > WS-PATIENT-COUNT.
091900 360-EXIT.
092000     EXIT.
092100
092200 365-COMPUTE-ONE-MONTH.
092300     IF NOT PT-VALID(ROW-SUB)
092400         GO TO 365-EXIT.
092500     IF WS-CALC-DOLC-YEAR = 9999
092600         MOVE 9999 TO WS-MONTHS-THIS-PASS(ROW-SUB)
092700         GO TO 365-EXIT.
092800
092900     COMPUTE WS-DAYNUM-DX =
093000         (PT-DX-YEAR(ROW-SUB) * WS-DAYS-PER-YEAR)
093100         + ((PT-DX-MONTH-SAFE(ROW-SUB) - 1) * WS-DAYS-PER-MONTH)
093200         + PT-DX-DAY-SAFE(ROW-SUB)
093210         ON SIZE ERROR
093220             MOVE "Y" TO EXCEPTION-TRAPPED-SW
093230             GO TO 365-EXIT
093240     END-COMPUTE.
093300     COMPUTE WS-DAYNUM-DOLC =
093400         (WS-CALC-DOLC-YEAR * WS-DAYS-PER-YEAR)
093500         + ((WS-CALC-DOLC-MONTH - 1) * WS-DAYS-PER-MONTH)
093600         + WS-CALC-DOLC-DAY
093610         ON SIZE ERROR
093620             MOVE "Y" TO EXCEPTION-TRAPPED-SW
093630             GO TO 365-EXIT
093640     END-COMPUTE.
093700     COMPUTE WS-DAYS-BETWEEN = WS-DAYNUM-DOLC - WS-DAYNUM-DX
093710         ON SIZE ERROR
093720             MOVE "Y" TO EXCEPTION-TRAPPED-SW
093730             GO TO 365-EXIT
093740     END-COMPUTE.
093800     IF WS-DAYS-BETWEEN < 0
093900         MOVE 9999 TO WS-MONTHS-THIS-PASS(ROW-SUB)
094000         GO TO 365-EXIT.
094100     COMPUTE WS-MONTHS-THIS-PASS(ROW-SUB) =
094200         WS-DAYS-BETWEEN / WS-DAYS-PER-MONTH.
094300 365-EXIT.
094400     EXIT.
094500
094600 370-ASSIGN-FLAGS.
094700*    SUB-STEP 10 - FLAGS ARE EVALUATED AGAINST THE ORIGINAL
094800*    (PRE-INTERPOLATION) DX/DOLC MONTH AND DAY, NOT THE SAFE
094900*    (INTERPOLATED) VALUES, PER THE REGISTRY'S FLAGGING RULE.
095000     MOVE "370-ASSIGN-FLAGS" TO PARA-NAME.
095100     PERFORM 375-ASSIGN-ONE-FLAG THRU 375-EXIT
095200             VARYING ROW-SUB FROM 1 BY 1
095300             UNTIL ROW-SUB > WS-PATIENT-COUNT.
095400 370-EXIT.
095500     EXIT.
095600
095700 375-ASSIGN-ONE-FLAG.
095800     IF NOT PT-VALID(ROW-SUB)
095900         GO TO 375-EXIT.
096000     IF WS-MONTHS-THIS-PASS(ROW-SUB) = 9999
096100         MOVE "9" TO WS-FLAG-THIS-PASS(ROW-SUB)
096200         GO TO 375-EXIT.
096300
096400     IF PT-DX-MONTH(ROW-SUB) = 99
096500     OR PT-DX-DAY(ROW-SUB) = 99
096600     OR WS-DOLC-MONTH = 99
096700     OR WS-DOLC-DAY = 99
096800         IF PT-DX-YEAR(ROW-SUB) = WS-DOLC-YEAR
096900         AND (PT-DX-MONTH(ROW-SUB) = WS-DOLC-MONTH
096950              OR PT-DX-MONTH(ROW-SUB) = 99
097000              OR WS-DOLC-MONTH = 99)
097100             MOVE "2" TO WS-FLAG-THIS-PASS(ROW-SUB)
097200         ELSE
097300             MOVE "3" TO WS-FLAG-THIS-PASS(ROW-SUB)
097400         END-IF
097500         GO TO 375-EXIT.
097600
097700     IF WS-MONTHS-THIS-PASS(ROW-SUB) > 0
097800         MOVE "1" TO WS-FLAG-THIS-PASS(ROW-SUB)
097900     ELSE
098000         MOVE "0" TO WS-FLAG-THIS-PASS(ROW-SUB).
098100 375-EXIT.
098200     EXIT.
098300
098400 380-REVERSE-SWEEP-FIXUP.
098500*    SUB-STEP 11 - WALKING THE SORTED LIST BACKWARD, AN EARLIER
098600*    TUMOR FLAGGED "2" (ZERO SURVIVAL, MISSING INFO) IS UPGRADED
098700*    TO "3" IF A LATER TUMOR ALREADY SHOWED NONZERO/POSSIBLE
098800*    SURVIVAL ("1" OR "3") - A LATER TUMOR CANNOT EXIST IF THIS
098900*    ONE TRULY SURVIVED ZERO DAYS.
099000     MOVE "380-REVERSE-SWEEP-FIXUP" TO PARA-NAME.
099100     MOVE "N" TO WS-LATER-NONZERO-SW.
099200     PERFORM 385-SWEEP-ONE-ROW THRU 385-EXIT
099300             VARYING ROW-SUB FROM WS-PATIENT-COUNT BY -1
099400             UNTIL ROW-SUB < 1.
099500 380-EXIT.
099600     EXIT.
099700
099800 385-SWEEP-ONE-ROW.
099900     IF NOT PT-VALID(ROW-SUB)
100000         GO TO 385-EXIT.
100100     IF WS-FLAG-THIS-PASS(ROW-SUB) = "2" AND WS-LATER-NONZERO
100200         MOVE "3" TO WS-FLAG-THIS-PASS(ROW-SUB).
100300     IF WS-FLAG-THIS-PASS(ROW-SUB) = "1"
100400     OR WS-FLAG-THIS-PASS(ROW-SUB) = "3"
100500         MOVE "Y" TO WS-LATER-NONZERO-SW.
100600 385-EXIT.
100700     EXIT.
100800
100900 390-APPLY-DCO-OVERRIDE.
101000*    DCO (REPORTING-SOURCE 6) AND AUTOPSY-ONLY (7) ALWAYS WIN,
101100*    REGARDLESS OF ANYTHING COMPUTED ABOVE, FOR BOTH PASSES.
101200     MOVE "390-APPLY-DCO-OVERRIDE" TO PARA-NAME.
101300     PERFORM 395-OVERRIDE-ONE-ROW THRU 395-EXIT
101400             VARYING ROW-SUB FROM 1 BY 1
101500             UNTIL ROW-SUB > WS-PATIENT-COUNT.
101600 390-EXIT.
101700     EXIT.
101800
101900 395-OVERRIDE-ONE-ROW.
102000     IF PT-REPORTING-SOURCE(ROW-SUB) = 6
102100     OR PT-REPORTING-SOURCE(ROW-SUB) = 7
102200         MOVE 9999 TO PT-SURV-MONTHS(ROW-SUB)
102300                      PT-SURV-MONTHS-PA(ROW-SUB)
102400         MOVE "8" TO PT-SURV-FLAG(ROW-SUB)
102500                     PT-SURV-FLAG-PA(ROW-SUB).
102600 395-EXIT.
102700     EXIT.
102710
102720 397-CALC-SAFETY-NET.
102730*    STEP 12 - AN UNEXPECTED CALENDAR EXCEPTION DURING THE
102740*    MONTH-COUNT COMPUTATION (ON SIZE ERROR, TRAPPED IN
102750*    365-COMPUTE-ONE-MONTH) DISCARDS EVERYTHING COMPUTED FOR
102760*    THIS PATIENT SO FAR AND FALLS BACK TO UNKNOWN SURVIVAL FOR
102770*    EVERY TUMOR, ORIGINAL DATES LEFT INTACT, NUMBERED IN
102780*    ORIGINAL INPUT ORDER - RATHER THAN ABENDING THE WHOLE RUN
102790*    THE WAY THE OLD 1000-ABEND-RTN DID.  TICKET CR-4502.
102800     MOVE "397-CALC-SAFETY-NET" TO PARA-NAME.
102810     DISPLAY "*** CALENDAR EXCEPTION TRAPPED FOR PATIENT ***".
102820     DISPLAY WS-PATIENT-ID.
102821*    CR-5180 - WS-CALC-DOLC-YEAR/MONTH/DAY MAY HAVE BEEN PARTLY
102822*    INTERPOLATED BY 250-RUN-BOTH-PASSES BEFORE THE EXCEPTION
102823*    HIT.  PUT THE ORIGINAL DOLC BACK BEFORE 700 WRITES IT OUT.
102824     MOVE WS-DOLC-YEAR TO WS-CALC-DOLC-YEAR.
102825     MOVE WS-DOLC-MONTH TO WS-CALC-DOLC-MONTH.
102826     MOVE WS-DOLC-DAY TO WS-CALC-DOLC-DAY.
102830     PERFORM 399-RESET-ONE-ROW THRU 399-EXIT
102840             VARYING ROW-SUB FROM 1 BY 1
102850             UNTIL ROW-SUB > WS-PATIENT-COUNT.
102860 397-EXIT.
102870     EXIT.
102880
102890 399-RESET-ONE-ROW.
102900     COMPUTE PT-SORTED-INDEX(ROW-SUB) = ROW-SUB - 1.
102910     MOVE PT-DX-MONTH(ROW-SUB) TO PT-DX-MONTH-SAFE(ROW-SUB).
102920     MOVE PT-DX-DAY(ROW-SUB) TO PT-DX-DAY-SAFE(ROW-SUB).
102930     MOVE 9999 TO PT-SURV-MONTHS(ROW-SUB)
102940                  PT-SURV-MONTHS-PA(ROW-SUB).
102950     MOVE "9" TO PT-SURV-FLAG(ROW-SUB)
102960                 PT-SURV-FLAG-PA(ROW-SUB).
102970 399-EXIT.
102980     EXIT.
102995
102997 700-WRITE-SURVIVAL-OUTPUT.
103000     MOVE "700-WRITE-SURVIVAL-OUTPUT" TO PARA-NAME.
103100     INITIALIZE SURVIVAL-OUTPUT-RECORD.
103200     MOVE PT-SORTED-INDEX(ROW-SUB) TO SRV-SORTED-INDEX.
103300     IF PT-VALID(ROW-SUB)
103400         MOVE PT-DX-YEAR(ROW-SUB) TO SRV-OUT-DX-YEAR
103500         MOVE PT-DX-MONTH-SAFE(ROW-SUB) TO SRV-OUT-DX-MONTH
103600         MOVE PT-DX-DAY-SAFE(ROW-SUB) TO SRV-OUT-DX-DAY
103700         MOVE WS-CALC-DOLC-YEAR TO SRV-OUT-DOLC-YEAR
103800         MOVE WS-CALC-DOLC-MONTH TO SRV-OUT-DOLC-MONTH
103900         MOVE WS-CALC-DOLC-DAY TO SRV-OUT-DOLC-DAY
104000         MOVE WS-CALC-DOLC-YEAR TO SRV-OUT-DOLC-YEAR-PA
104100         MOVE WS-CALC-DOLC-MONTH TO SRV-OUT-DOLC-MONTH-PA
104200         MOVE WS-CALC-DOLC-DAY TO SRV-OUT-DOLC-DAY-PA.
104300     MOVE PT-SURV-MONTHS(ROW-SUB) TO SRV-SURVIVAL-MONTHS.
104400     MOVE PT-SURV-FLAG(ROW-SUB) TO SRV-SURVIVAL-FLAG.
104500     MOVE PT-SURV-MONTHS-PA(ROW-SUB) TO SRV-SURVIVAL-MONTHS-PA.
104600     MOVE PT-SURV-FLAG-PA(ROW-SUB) TO SRV-SURVIVAL-FLAG-PA.
104700     WRITE SURVIVAL-OUTPUT-RECORD.
104800     ADD +1 TO RECORDS-WRITTEN.
104900 700-EXIT.
105000     EXIT.
105100
105200 800-OPEN-FILES.
105300     MOVE "800-OPEN-FILES" TO PARA-NAME.
105400     OPEN INPUT TUMOR-INPUT.
105500     OPEN OUTPUT SURVIVAL-OUTPUT, SYSOUT.
105600 800-EXIT.
105700     EXIT.
105800
105900 850-CLOSE-FILES.
106000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
106100     CLOSE TUMOR-INPUT, SURVIVAL-OUTPUT, SYSOUT.
106200 850-EXIT.
106300     EXIT.
106400
106500 900-READ-TUMOR-INPUT.
106600     READ TUMOR-INPUT INTO TUMOR-INPUT-RECORD
106700         AT END MOVE "N" TO MORE-DATA-SW
106800         GO TO 900-EXIT
106900     END-READ.
107000     MOVE TUM-SEQUENCE-NUMBER TO TUM-ORIG-SEQ-NUM-SAVE.
107100     ADD +1 TO RECORDS-READ.
107200 900-EXIT.
107300     EXIT.
107400
107500 999-CLEANUP.
107600     MOVE "999-CLEANUP" TO PARA-NAME.
107700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
107800     DISPLAY "** RECORDS READ **".
107900     DISPLAY RECORDS-READ.
108000     DISPLAY "** RECORDS WRITTEN **".
108100     DISPLAY RECORDS-WRITTEN.
108200     DISPLAY "** PATIENTS PROCESSED **".
108300     DISPLAY PATIENTS-PROCESSED.
108400     DISPLAY "******** NORMAL END OF JOB SRVTMCLC ********".
108500 999-EXIT.
108600     EXIT.
