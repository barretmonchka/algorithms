000100******************************************************************
000200* MPCODES - STATIC ICD-O-3 HISTOLOGY CODE TABLES FOR THE COLON   *
000300*        MULTIPLE-PRIMARY RULE CHAIN (M3, M7, M8, M9).  RANGES   *
000400*        PUBLISHED IN THE RULE MANUAL ARE CARRIED HERE AS        *
000500*        EXPLICIT ENUMERATED CODE TABLES - NO RANGE ARITHMETIC   *
000600*        IS DONE ON THE HISTOLOGY STRING.                        *
000700*                                                                *
000800* MAINTENANCE HISTORY                                            *
000900*   03/14/94  LDP  ORIGINAL TABLES - POLYP FAMILY, NOS CROSSWALK *
001000*   07/08/05  RTW  ADDED ADENOCARCINOMA-SPECIFIC TABLE FOR M7/M8 *
001100******************************************************************
001200 01  MPC-POLYP-FAMILY-TABLE.
001300     05  MPC-POLYP-ENTRY           PIC X(4) OCCURS 8 TIMES
001400                                   VALUES "8210" "8211" "8213"
001500                                          "8220" "8221" "8261"
001600                                          "8262" "8263".
001700 01  MPC-POLYP-FAMILY-COUNT        PIC 9(2) COMP VALUE 8.
001800
001900 01  MPC-POLYPOSIS-TABLE.
002000     05  MPC-POLYPOSIS-ENTRY       PIC X(4) OCCURS 2 TIMES
002100                                   VALUES "8220" "8221".
002200 01  MPC-POLYPOSIS-COUNT           PIC 9(2) COMP VALUE 2.
002300
002400 01  MPC-ADENOCA-SPECIFIC-TABLE.
002500     05  MPC-ADENOCA-ENTRY         PIC X(4) OCCURS 28 TIMES
002600                                   VALUES "8141" "8143" "8144"
002700                                          "8145" "8190" "8201"
002800                                          "8211" "8230" "8231"
002900                                          "8255" "8260" "8261"
003000                                          "8262" "8263" "8310"
003100                                          "8323" "8401" "8440"
003200                                          "8480" "8481" "8490"
003300                                          "8500" "8510" "8520"
003400                                          "8522" "8523" "8570"
003500                                          "8574".
003600 01  MPC-ADENOCA-COUNT             PIC 9(2) COMP VALUE 28.
003700
003800 01  MPC-NOS-CODE-TABLE.
003900     05  MPC-NOS-ENTRY             PIC X(4) OCCURS 4 TIMES
004000                                   VALUES "8000" "8010" "8140"
004100                                          "8800".
004200 01  MPC-NOS-COUNT                 PIC 9(2) COMP VALUE 4.
004300
004400 01  MPC-NOS8000-SPECIFIC-TABLE.
004500     05  MPC-NOS8000-ENTRY         PIC X(4) OCCURS 5 TIMES
004600                                   VALUES "8001" "8002" "8003"
004700                                          "8004" "8005".
004800 01  MPC-NOS8000-COUNT             PIC 9(2) COMP VALUE 5.
004900
005000 01  MPC-NOS8010-SPECIFIC-TABLE.
005100     05  MPC-NOS8010-ENTRY         PIC X(4) OCCURS 10 TIMES
005200                                   VALUES "8011" "8012" "8020"
005300                                          "8021" "8022" "8032"
005400                                          "8033" "8034" "8035"
005500                                          "8046".
005600 01  MPC-NOS8010-COUNT             PIC 9(2) COMP VALUE 10.
005700
005800 01  MPC-NOS8800-SPECIFIC-TABLE.
005900     05  MPC-NOS8800-ENTRY         PIC X(4) OCCURS 20 TIMES
006000                                   VALUES "8801" "8802" "8803"
006100                                          "8804" "8805" "8806"
006200                                          "8810" "8811" "8813"
006300                                          "8814" "8815" "8821"
006400                                          "8830" "8840" "8850"
006500                                          "8890" "8900" "8910"
006600                                          "8920" "8990".
006700 01  MPC-NOS8800-COUNT             PIC 9(2) COMP VALUE 20.
006800
006900******************************************************************
007000* NOTE - THE NOS CODE "8140" (ADENOCARCINOMA, NOS) USES THE      *
007100*        MPC-ADENOCA-SPECIFIC-TABLE ABOVE AS ITS SPECIFIC-       *
007200*        HISTOLOGY CROSSWALK, SINCE THE REGISTRY'S PUBLISHED     *
007300*        "FRANK ADENOCARCINOMA" LIST (USED BY RULE M7) AND THE   *
007400*        "SPECIFIC HISTOLOGY UNDER 8140" LIST (USED BY RULE M8)  *
007500*        ARE THE SAME PUBLISHED CODE SET.                        *
007600******************************************************************
