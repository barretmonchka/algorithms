000100******************************************************************
000200* NAACIN - FIXED-FORMAT NAACCR INCIDENCE EXTRACT RECORD, AS READ *
000300*        BY HSTGDRV.  ONLY THE FOUR FIELDS THE HISTORIC-STAGE    *
000400*        DRIVER LOOP ACTUALLY EXTRACTS ARE NAMED HERE - THE      *
000500*        REMAINDER OF THE REAL NAACCR RECORD LAYOUT IS OWNED BY  *
000600*        THE REGISTRY'S NAACCR LAYOUT LIBRARY AND IS NOT         *
000700*        DUPLICATED IN THIS COPYBOOK.                            *
000800*                                                                *
000900* MAINTENANCE HISTORY                                            *
001000*   08/19/93  RTW  ORIGINAL LAYOUT - HISTORIC STAGE DRIVER       *
001100******************************************************************
001200 01  NAACIN-RECORD.
001300     05  NAI-REGISTRY-ID          PIC X(10).
001400     05  NAI-PATIENT-ID           PIC X(8).
001500     05  NAI-SEQUENCE-NUMBER      PIC 9(2).
001600     05  NAI-DX-YEAR              PIC 9(4).
001700     05  FILLER                   PIC X(466).
