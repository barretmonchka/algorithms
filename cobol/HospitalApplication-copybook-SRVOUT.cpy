000100******************************************************************
000200* SURVIVAL-OUTPUT-RECORD                                         *
000300*        ONE OUTPUT RECORD PER INPUT TUMOR-INPUT-RECORD,         *
000400*        WRITTEN IN ORIGINAL INPUT ORDER.  SORTED-INDEX CARRIES  *
000500*        THE DX-DATE/SEQUENCE SORT POSITION AS A DATA FIELD -    *
000600*        IT IS NOT THE PHYSICAL WRITE ORDER.                     *
000700*                                                                *
000800* MAINTENANCE HISTORY                                            *
000900*   06/14/99  RTW  ORIGINAL LAYOUT                               *
001000*   09/30/02  LDP  SPLIT ACTUAL/PRESUMED-ALIVE DOLC FIELDS       *
001100******************************************************************
001200 01  SURVIVAL-OUTPUT-RECORD.
001300     05  SRV-SORTED-INDEX         PIC 9(2).
001400     05  SRV-OUT-DX-DATE.
001500         10  SRV-OUT-DX-YEAR      PIC X(4).
001600         10  SRV-OUT-DX-MONTH     PIC X(2).
001700         10  SRV-OUT-DX-DAY       PIC X(2).
001800     05  SRV-OUT-DX-DATE-R REDEFINES SRV-OUT-DX-DATE
001900                                  PIC X(8).
002000     05  SRV-OUT-DOLC-DATE.
002100         10  SRV-OUT-DOLC-YEAR    PIC X(4).
002200         10  SRV-OUT-DOLC-MONTH   PIC X(2).
002300         10  SRV-OUT-DOLC-DAY     PIC X(2).
002400     05  SRV-OUT-DOLC-DATE-R REDEFINES SRV-OUT-DOLC-DATE
002500                                  PIC X(8).
002600     05  SRV-OUT-DOLC-DATE-PA.
002700         10  SRV-OUT-DOLC-YEAR-PA  PIC X(4).
002800         10  SRV-OUT-DOLC-MONTH-PA PIC X(2).
002900         10  SRV-OUT-DOLC-DAY-PA   PIC X(2).
003000     05  SRV-SURVIVAL-MONTHS      PIC 9(4).
003100     05  SRV-SURVIVAL-FLAG        PIC X(1).
003200         88  SRV-FLAG-ZERO-SURV   VALUE "0".
003300         88  SRV-FLAG-SOME-SURV   VALUE "1".
003400         88  SRV-FLAG-MISS-ZERO   VALUE "2".
003500         88  SRV-FLAG-MISS-SOME   VALUE "3".
003600         88  SRV-FLAG-DCO-AUTOP   VALUE "8".
003700         88  SRV-FLAG-UNKNOWN     VALUE "9".
003800     05  SRV-SURVIVAL-MONTHS-PA   PIC 9(4).
003900     05  SRV-SURVIVAL-FLAG-PA     PIC X(1).
004000     05  FILLER                   PIC X(4).
