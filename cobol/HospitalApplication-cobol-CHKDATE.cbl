000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CHKDATE.
000400 AUTHOR. R T WALES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/89.
000700 DATE-COMPILED. 06/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM VALIDATES A YEAR/MONTH/DAY TRIPLE AS
001400*          A REAL CALENDAR DATE FOR THE SURVIVAL TIME CALC
001500*          (SRVTMCLC).  IT TELLS THE CALLER WHETHER THE DAY
001600*          ALONE IS BAD (MONTH IS STILL GOOD) OR WHETHER THE
001700*          MONTH ITSELF IS BAD (IN WHICH CASE THE DAY CANNOT BE
001800*          TRUSTED EITHER) SO THE CALLER KNOWS WHICH SUBFIELDS
001900*          TO BLANK.
002000*
002100******************************************************************
002200*CHANGE LOG.
002300*   06/14/89  RTW  ORIGINAL - SPUN OFF OF THE OLD STRLTH UTILITY
002400*   11/02/90  RTW  ADDED LEAP-YEAR TEST FOR FEBRUARY
002500*   03/30/93  LDP  RETURN CODE NOW DISTINGUISHES BAD-DAY FROM
002600*                  BAD-MONTH PER THE SURVIVAL TIME SPEC
002700*   09/08/95  JWC  YEAR 9999 (UNKNOWN) NOW SHORT-CIRCUITS TO
002800*                  RETURN-CODE 2 WITHOUT TABLE LOOKUP
002900*   01/14/98  RTW  REJECT NON-NUMERIC MONTH/DAY BEFORE RANGE TEST
003000*   02/19/99  LDP  Y2K REVIEW - NO TWO-DIGIT YEAR STORAGE HERE,
003100*                  CHK-YEAR IS ALREADY FOUR DIGITS.  NO CHANGE.
003200*   08/02/01  JWC  CENTURY-YEAR LEAP TEST (DIV 100/DIV 400) ADDED
003300*   04/17/04  RTW  CORRECTED 31-DAY MONTH TABLE - AUG WAS WRONG
003400*   10/05/07  LDP  TICKET CR-4471 - COMMENTS CLEANED UP
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     CLASS VALID-DIGIT IS "0" THRU "9".
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  WS-MONTH-DAYS-TABLE.
004900     05  WS-MONTH-DAYS  PIC 9(2) OCCURS 12 TIMES
005000                        VALUES 31 28 31 30 31 30
005100                               31 31 30 31 30 31.
005200 01  WS-MONTH-DAYS-ALT-VIEW REDEFINES WS-MONTH-DAYS-TABLE.
005300     05  WS-MONTH-DAYS-X   PIC X(02) OCCURS 12 TIMES.
005400
005500 01  WS-LEAP-WORK.
005600     05  WS-LEAP-DIV-4     PIC 9(4) COMP.
005700     05  WS-LEAP-DIV-100   PIC 9(4) COMP.
005800     05  WS-LEAP-DIV-400   PIC 9(4) COMP.
005900     05  WS-LEAP-SW        PIC X(01) VALUE "N".
005910         88  WS-IS-LEAP-YEAR  VALUE "Y".
005920     05  FILLER            PIC X(02).
006000 01  WS-LEAP-WORK-X-VIEW REDEFINES WS-LEAP-WORK
006200                           PIC X(15).
006300
006400 01  WS-MAX-DAY-THIS-MONTH PIC 9(2) COMP.
006500
006600 LINKAGE SECTION.
006700 01  CHK-DATE-PARMS.
006800     05  CHK-YEAR          PIC 9(4).
006900     05  CHK-MONTH         PIC 9(2).
007000     05  CHK-DAY           PIC 9(2).
007010     05  FILLER            PIC X(02).
007100 01  CHK-DATE-PARMS-X-VIEW REDEFINES CHK-DATE-PARMS
007200                           PIC X(10).
007300 01  CHK-RETURN-CD         PIC S9(4) COMP.
007400*    00 = VALID CALENDAR DATE
007500*    01 = DAY IS BAD, MONTH IS GOOD - BLANK DAY ONLY
007600*    02 = MONTH IS BAD (OR YEAR IS UNKNOWN) - BLANK MONTH AND DAY
007700
007800 PROCEDURE DIVISION USING CHK-DATE-PARMS, CHK-RETURN-CD.
007900 000-MAIN-ENTRY.
008000     MOVE 0 TO CHK-RETURN-CD.
008100
008200     IF CHK-YEAR = 9999
008300         MOVE 2 TO CHK-RETURN-CD
008400         GOBACK.
008500
008600     IF CHK-MONTH NOT NUMERIC
008700     OR CHK-MONTH < 1
008800     OR CHK-MONTH > 12
008900         MOVE 2 TO CHK-RETURN-CD
009000         GOBACK.
009100
009200     PERFORM 100-SET-LEAP-YEAR-SW THRU 100-EXIT.
009300     MOVE WS-MONTH-DAYS(CHK-MONTH) TO WS-MAX-DAY-THIS-MONTH.
009400     IF CHK-MONTH = 2 AND WS-IS-LEAP-YEAR
009500         MOVE 29 TO WS-MAX-DAY-THIS-MONTH.
009600
009700     IF CHK-DAY NOT NUMERIC
009800     OR CHK-DAY < 1
009900     OR CHK-DAY > WS-MAX-DAY-THIS-MONTH
010000         MOVE 1 TO CHK-RETURN-CD
010100         GOBACK.
010200
010300     GOBACK.
010400
010500 100-SET-LEAP-YEAR-SW.
010600     MOVE "N" TO WS-LEAP-SW.
010700     DIVIDE CHK-YEAR BY 4   GIVING WS-LEAP-DIV-4
010800                            REMAINDER WS-LEAP-DIV-4.
010900     IF WS-LEAP-DIV-4 NOT = 0
011000         GO TO 100-EXIT.
011100     DIVIDE CHK-YEAR BY 100 GIVING WS-LEAP-DIV-100
011200                            REMAINDER WS-LEAP-DIV-100.
011300     IF WS-LEAP-DIV-100 NOT = 0
011400         MOVE "Y" TO WS-LEAP-SW
011500         GO TO 100-EXIT.
011600     DIVIDE CHK-YEAR BY 400 GIVING WS-LEAP-DIV-400
011700                            REMAINDER WS-LEAP-DIV-400.
011800     IF WS-LEAP-DIV-400 = 0
011900         MOVE "Y" TO WS-LEAP-SW.
012000 100-EXIT.
012100     EXIT.
