000100******************************************************************
000200* MP-PAIR-INPUT-RECORD                                           *
000300*        ONE CANDIDATE TUMOR PAIR TO BE RUN THROUGH THE COLON    *
000400*        MULTIPLE-PRIMARY RULE CHAIN (M3-M11).  EACH HALF OF     *
000500*        THE PAIR IS A TUMOR-INPUT-RECORD-SHAPED GROUP, CARRIED  *
000600*        HERE UNDER ITS OWN PREFIX SINCE THE SHOP DOES NOT USE   *
000700*        COPY ... REPLACING FOR PAIRED LAYOUTS.                  *
000800*                                                                *
000900* MAINTENANCE HISTORY                                            *
001000*   03/14/94  LDP  ORIGINAL LAYOUT - COLON MP PROJECT            *
001100******************************************************************
001200 01  MP-PAIR-INPUT-RECORD.
001300     05  MPP-TUMOR-A.
001400         10  MPP-A-PATIENT-ID         PIC X(8).
001500         10  MPP-A-SEQUENCE-NUMBER    PIC 9(2).
001600         10  MPP-A-DX-YEAR            PIC 9(4).
001700         10  MPP-A-DX-MONTH           PIC 9(2).
001800         10  MPP-A-DX-DAY             PIC 9(2).
001900         10  MPP-A-PRIMARY-SITE       PIC X(4).
002000         10  MPP-A-HISTOLOGY-ICDO3    PIC X(4).
002100         10  MPP-A-BEHAVIOR-ICDO3     PIC X(1).
002200     05  MPP-TUMOR-A-R REDEFINES MPP-TUMOR-A
002300                                      PIC X(27).
002400     05  MPP-TUMOR-B.
002500         10  MPP-B-PATIENT-ID         PIC X(8).
002600         10  MPP-B-SEQUENCE-NUMBER    PIC 9(2).
002700         10  MPP-B-DX-YEAR            PIC 9(4).
002800         10  MPP-B-DX-MONTH           PIC 9(2).
002900         10  MPP-B-DX-DAY             PIC 9(2).
003000         10  MPP-B-PRIMARY-SITE       PIC X(4).
003100         10  MPP-B-HISTOLOGY-ICDO3    PIC X(4).
003200         10  MPP-B-BEHAVIOR-ICDO3     PIC X(1).
003300     05  MPP-TUMOR-B-R REDEFINES MPP-TUMOR-B
003400                                      PIC X(27).
003500     05  FILLER                       PIC X(6).
