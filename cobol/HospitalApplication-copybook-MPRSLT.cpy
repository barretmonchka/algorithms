000100******************************************************************
000200* MP-RULE-RESULT                                                 *
000300*        ONE CLASSIFICATION PER MP-PAIR-INPUT-RECORD.            *
000400*                                                                *
000500* MAINTENANCE HISTORY                                            *
000600*   03/14/94  LDP  ORIGINAL LAYOUT                               *
000700******************************************************************
000800 01  MP-RULE-RESULT.
000900     05  MPR-RULE-ID              PIC X(3).
001000     05  MPR-MP-RESULT            PIC X(1).
001100         88  MPR-SINGLE-PRIMARY   VALUE "S".
001200         88  MPR-MULTIPLE-PRIMARY VALUE "M".
001300         88  MPR-UNKNOWN          VALUE "U".
001400     05  MPR-MP-MESSAGE           PIC X(80).
001500     05  FILLER                   PIC X(6).
