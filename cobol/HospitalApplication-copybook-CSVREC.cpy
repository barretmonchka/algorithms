000100******************************************************************
000200* CSVREC - HISTORIC-STAGE BATCH DRIVER OUTPUT LINE.  COMMA-      *
000300*        DELIMITED, NO HEADER ROW, ONE LINE PER INPUT TUMOR      *
000400*        RECORD.                                                 *
000500*                                                                *
000600* MAINTENANCE HISTORY                                            *
000700*   08/19/93  RTW  ORIGINAL LAYOUT                               *
000800******************************************************************
000900 01  CSV-OUTPUT-LINE                PIC X(120).
001000
001100 01  CSV-BUILD-AREA.
001200     05  CSV-REGISTRY             PIC X(10).
001300     05  CSV-PATIENT-ID           PIC X(8).
001400     05  CSV-SEQUENCE-NUMBER      PIC 9(2).
001500     05  CSV-DX-YEAR              PIC 9(4).
001600     05  CSV-HISTORIC-STAGE-RSLT  PIC X(20).
001700     05  FILLER                   PIC X(4).
