000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HSTGDRV.
000400 AUTHOR. R T WALES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/19/93.
000700 DATE-COMPILED. 08/19/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS IS THE NIGHTLY HISTORIC-STAGE DRIVER.  IT READS
001400*          ONE FIXED-FORMAT NAACCR INCIDENCE RECORD AT A TIME,
001500*          PULLS OUT THE REGISTRY/PATIENT-ID/SEQUENCE-NUMBER/
001600*          DX-YEAR FIELDS, CALLS THE REGISTRY'S HISTORIC-STAGE
001700*          CALCULATOR FOR THAT TUMOR, AND WRITES ONE COMMA-
001800*          DELIMITED OUTPUT LINE PER INPUT RECORD.
001900*
002000*          THE FULL NAACCR RECORD LAYOUT (ALL 700+ ITEMS) IS
002100*          OWNED BY THE REGISTRY'S NAACCR LAYOUT LIBRARY, NOT BY
002200*          THIS PROGRAM - NAACIN ONLY NAMES THE FOUR FIELDS THIS
002300*          DRIVER ACTUALLY TOUCHES.
002400*
002500******************************************************************
002600*CHANGE LOG.
002700*   08/19/93  RTW  ORIGINAL - HISTORIC STAGE DRIVER, REPLACES THE
002800*                  OLD DESK-CHECK METHOD WHERE A CLERK RAN THIS
002900*                  BY HAND AGAINST A HARD-CODED TEST-FILE NAME
003000*   11/30/04  RTW  CSV OUTPUT LINE WIDENED TO 120 BYTES TO LEAVE
003100*                  ROOM FOR THE LONGEST HISTORIC-STAGE RESULT TEXT
003200*   03/02/05  LDP  ANNUAL BALANCING REVIEW - NO CHANGE REQUIRED
003300*   08/22/06  JWC  TICKET CR-4602 - HSTGCALC NOW CALLED PER TUMOR
003400*                  RECORD INSTEAD OF PER PATIENT - REGISTRY QC
003500*                  FOUND MULTI-TUMOR PATIENTS WERE ONLY GETTING
003600*                  ONE STAGE RESULT FOR ALL THEIR TUMORS
003700*   06/17/08  JWC  TICKET CR-5120 - TRAILER DISPLAY MESSAGE
003800*                  WORDING CLEANED UP, NO LOGIC CHANGE
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     CLASS VALID-DIGIT IS "0" THRU "9"
004700     UPSI-0 ON STATUS IS HSTG-TRACE-SW.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT NAACCR-IN
005200     ASSIGN TO UT-S-NAACIN
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS IFCODE.
005500
005600     SELECT CSV-OUT
005700     ASSIGN TO UT-S-CSVOUT
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400****** ONE FIXED-FORMAT NAACCR INCIDENCE RECORD PER TUMOR
006500 FD  NAACCR-IN
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 490 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS NAACIN-RECORD.
007100 COPY NAACIN.
007200
007300****** ONE COMMA-DELIMITED OUTPUT LINE PER INPUT TUMOR RECORD
007400 FD  CSV-OUT
007450     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007550     RECORD CONTAINS 120 CHARACTERS
007570     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS CSV-OUTPUT-LINE.
007700 COPY CSVREC.
007900
008000 WORKING-STORAGE SECTION.
008100
008200 01  FILE-STATUS-CODES.
008300     05  IFCODE                  PIC X(2).
008400         88  CODE-READ    VALUE SPACES.
008500         88  NO-MORE-NAACCR  VALUE "10".
008600     05  OFCODE                  PIC X(2).
008700         88  CODE-WRITE    VALUE SPACES.
008800     05  FILLER                  PIC X(02).
008900
009000****** PARAMETER AREA FOR THE CALL TO THE REGISTRY'S HISTORIC-
009100****** STAGE CALCULATOR.  HSTGCALC ITSELF IS NOT SHIPPED WITH
009200****** THIS APPLICATION - SAME SITUATION AS THE OLD DALYEDIT'S
009300****** CALL TO DTEVAL, WHICH WAS ALWAYS MAINTAINED AND DELIVERED
009400****** SEPARATELY BY THE CLINICAL COMPUTING GROUP.
009500 01  WS-HSTG-CALC-PARMS.
009600     05  WS-HSTG-REGISTRY-ID     PIC X(10).
009700     05  WS-HSTG-PATIENT-ID      PIC X(8).
009800     05  WS-HSTG-SEQUENCE-NUMBER PIC 9(2).
009900     05  WS-HSTG-DX-YEAR         PIC 9(4).
010000     05  FILLER                  PIC X(02).
010100 01  WS-HSTG-CALC-PARMS-X-VIEW REDEFINES WS-HSTG-CALC-PARMS
010200                           PIC X(26).
010300 01  WS-HSTG-RESULT              PIC X(20).
010400
010500****** COUNTERS/SWITCHES SCRATCH AREA - SEE THE X-VIEW REDEFINES
010600****** BELOW FOR THE SAME LAYOUT AS A FLAT DISPLAY-AND-DUMP FIELD,
010700****** A HOUSE HABIT CARRIED OVER FROM THE OLD PATDALY WORK.
010800 01  COUNTERS-AND-ACCUMULATORS.
010900     05  RECORDS-READ            PIC 9(9) COMP.
011000     05  RECORDS-WRITTEN         PIC 9(9) COMP.
011100     05  FILLER                  PIC X(02).
011200 01  COUNTERS-X-VIEW REDEFINES COUNTERS-AND-ACCUMULATORS
011300                           PIC X(20).
011400
011500 01  FLAGS-AND-SWITCHES.
011600     05  MORE-DATA-SW            PIC X(1) VALUE "Y".
011700         88  NO-MORE-DATA            VALUE "N".
011800     05  HSTG-TRACE-SW           PIC X(1) VALUE "0".
011900     05  FILLER                  PIC X(02).
012000
012100****** RUN-UNIT IDENTIFICATION AREA - SAME PARA-NAME TRACE
012200****** CONVENTION USED BY SRVTMCLC AND CLNMPRUL
012300 01  WS-TRACE-WORK.
012400     05  PARA-NAME               PIC X(30) VALUE SPACES.
012500     05  FILLER                  PIC X(10) VALUE SPACES.
012600
012700 PROCEDURE DIVISION.
012800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012900     PERFORM 100-MAINLINE THRU 100-EXIT
013000         UNTIL NO-MORE-DATA.
013100     PERFORM 999-CLEANUP THRU 999-EXIT.
013200     MOVE ZERO TO RETURN-CODE.
013300     GOBACK.
013400
013500 000-HOUSEKEEPING.
013600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013700     DISPLAY "******** BEGIN JOB HSTGDRV ********".
013800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
013900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014000     PERFORM 900-READ-NAACCR-IN THRU 900-EXIT.
014100 000-EXIT.
014200     EXIT.
014300
014400****** READ-EXTRACT-COMPUTE-WRITE LOOP, ONE PASS PER NAACCR
014500****** INCIDENCE RECORD.  THE NAACCR LAYOUT LIBRARY ITSELF (HOW
014600****** THE 490-BYTE RECORD IS PARSED INTO 700-ODD ITEMS) IS NOT
014700****** PART OF THIS PROGRAM - ONLY THE FOUR FIELDS NAACIN NAMES
014800****** ARE EXTRACTED HERE.
014900 100-MAINLINE.
015000     MOVE "100-MAINLINE" TO PARA-NAME.
015100     ADD +1 TO RECORDS-READ.
015200     PERFORM 200-EXTRACT-KEY-FIELDS THRU 200-EXIT.
015300     PERFORM 300-CALL-HISTORIC-STAGE THRU 300-EXIT.
015400     PERFORM 700-WRITE-CSV-OUT THRU 700-EXIT.
015500     PERFORM 900-READ-NAACCR-IN THRU 900-EXIT.
015600 100-EXIT.
015700     EXIT.
015800
015900 200-EXTRACT-KEY-FIELDS.
016000     MOVE "200-EXTRACT-KEY-FIELDS" TO PARA-NAME.
016100     MOVE NAI-REGISTRY-ID        TO WS-HSTG-REGISTRY-ID.
016200     MOVE NAI-PATIENT-ID         TO WS-HSTG-PATIENT-ID.
016300     MOVE NAI-SEQUENCE-NUMBER    TO WS-HSTG-SEQUENCE-NUMBER.
016400     MOVE NAI-DX-YEAR            TO WS-HSTG-DX-YEAR.
016500 200-EXIT.
016600     EXIT.
016700
016800****** TICKET CR-4602 - CALLED ONCE PER TUMOR RECORD, NOT ONCE
016900****** PER PATIENT.  HSTGCALC IS THE CLINICAL COMPUTING GROUP'S
017000****** HISTORIC-STAGE CALCULATOR - ITS INTERNAL LOGIC IS OUT OF
017100****** SCOPE FOR THIS DRIVER AND IS NOT SHIPPED IN THIS LOAD SET.
017200 300-CALL-HISTORIC-STAGE.
017300     MOVE "300-CALL-HISTORIC-STAGE" TO PARA-NAME.
017400     MOVE SPACES TO WS-HSTG-RESULT.
017500     CALL "HSTGCALC" USING WS-HSTG-CALC-PARMS, WS-HSTG-RESULT.
017600 300-EXIT.
017700     EXIT.
017800
017900 700-WRITE-CSV-OUT.
018000     MOVE "700-WRITE-CSV-OUT" TO PARA-NAME.
018100     MOVE WS-HSTG-REGISTRY-ID        TO CSV-REGISTRY.
018200     MOVE WS-HSTG-PATIENT-ID         TO CSV-PATIENT-ID.
018300     MOVE WS-HSTG-SEQUENCE-NUMBER    TO CSV-SEQUENCE-NUMBER.
018400     MOVE WS-HSTG-DX-YEAR            TO CSV-DX-YEAR.
018500     MOVE WS-HSTG-RESULT             TO CSV-HISTORIC-STAGE-RSLT.
018600     MOVE CSV-BUILD-AREA             TO CSV-OUTPUT-LINE.
018700     WRITE CSV-OUTPUT-LINE.
018800     ADD +1 TO RECORDS-WRITTEN.
018900 700-EXIT.
019000     EXIT.
019100
019200 800-OPEN-FILES.
019300     MOVE "800-OPEN-FILES" TO PARA-NAME.
019400     OPEN INPUT NAACCR-IN.
019500     OPEN OUTPUT CSV-OUT.
019600 800-EXIT.
019700     EXIT.
019800
019900 850-CLOSE-FILES.
020000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
020100     CLOSE NAACCR-IN, CSV-OUT.
020200 850-EXIT.
020300     EXIT.
020400
020500 900-READ-NAACCR-IN.
020600     MOVE "900-READ-NAACCR-IN" TO PARA-NAME.
020700     READ NAACCR-IN
020800         AT END
020900         MOVE "N" TO MORE-DATA-SW
021000     END-READ.
021100 900-EXIT.
021200     EXIT.
021300
021400 999-CLEANUP.
021500     MOVE "999-CLEANUP" TO PARA-NAME.
021600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
021700     DISPLAY "** NAACCR RECORDS READ **".
021800     DISPLAY RECORDS-READ.
021900     DISPLAY "** CSV OUTPUT LINES WRITTEN **".
022000     DISPLAY RECORDS-WRITTEN.
022100     DISPLAY "******** NORMAL END OF JOB HSTGDRV ********".
022200 999-EXIT.
022300     EXIT.
